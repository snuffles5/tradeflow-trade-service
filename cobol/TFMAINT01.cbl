000010*****************************************************************         
000020* PROGRAM  : TFMAINT01                                                    
000030* Author   : SANDEEP PRAJAPATI                                            
000040* Date     : 14-09-2020                                                   
000050* Purpose  : TRADE MAINTENANCE BATCH - APPLIES ADD/CHANGE/DELETE          
000060*          : TRANSACTIONS FROM TFTRNIN AGAINST THE TRADE LEDGER,          
000070*          : THEN RECALCULATES EVERY HOLDING A TRANSACTION TOUCHED        
000080*          : BY REPLAYING ITS LEDGER HISTORY THROUGH TFHOLD01.            
000090*          : OLD-LEDGER-IN / NEW-LEDGER-OUT GENERATION TECHNIQUE -        
000100*          : TFLEDGER IS THE PRIOR GENERATION, TFLEDGNW BECOMES           
000110*          : THE NEXT ONE ONCE THE STEP COMPLETES CLEAN.                  
000120* Tectonics: COBC                                                         
000130*****************************************************************         
000140*                        CHANGE LOG                                       
000150*-----------------------------------------------------------------        
000160* 14-09-2020  SANDEEP P.      CR-1014  ORIGINAL PROGRAM.                  
000170* 02-10-2020  SANDEEP P.      CR-1019  OWNER/SOURCE ASSOCIATION IS        
000180*           :                          NOW LOADED FROM TFLEDGER -         
000190*           :                          MAINTENANCE NEVER AUTO-            
000200*           :                          ASSOCIATES LIKE THE SEED.          
000210* 09-11-1998  R PRAJAPATI     CR-Y2K1  ALL DATE FIELDS CONFIRMED          
000220*           :                          CCYYMMDD - NO 2-DIGIT YEAR         
000230*           :                          COMPARES IN THIS PROGRAM.          
000240* 11-03-2021  J KULKARNI      CR-1034  CHANGE TRANSACTIONS THAT           
000250*           :                          MOVE A TRADE TO A DIFFERENT        
000260*           :                          TICKER/OWNER/SOURCE NOW            
000270*           :                          RECALCULATE BOTH THE OLD           
000280*           :                          AND THE NEW HOLDING, RATHER        
000290*           :                          THAN POSTING THE NEW ONE           
000300*           :                          DIRECTLY - ONE CODE PATH,          
000310*           :                          FEWER WAYS TO GET IT WRONG.        
000320* 19-04-2021  J KULKARNI      CR-1038  DELETE NOW LOGICAL ONLY -          
000330*           :                          ACTION CODE FLIPPED TO 'D'         
000340*           :                          ON THE LEDGER ROW, ROW IS          
000350*           :                          KEPT FOR AUDIT.                    
000360* 19-08-2021  S PRAJAPATI     CR-1042  510-RECALC-ONE-HOLDING WAS         
000370*           :                          ALWAYS REWRITING TFHOLD            
000380*           :                          AFTER A REPLAY, EVEN WHEN          
000390*           :                          THE LAST LINKED TRADE HAD          
000400*           :                          JUST BEEN DELETED - LEFT A         
000410*           :                          ZERO-QTY OPEN HOLDING ON           
000420*           :                          FILE.  NOW COUNTS TRADES           
000430*           :                          ACTUALLY REPLAYED AND              
000440*           :                          DELETES THE HOLDING WHEN           
000450*           :                          THE COUNT IS ZERO.                 
000460* 20-08-2021  S PRAJAPATI     CR-1043  340-APPLY-TRANSACTION WAS          
000470*           :                          RE-SCANNING TFHOLD ON THE          
000480*           :                          OLD TICKER/OWNER/SOURCE            
000490*           :                          AFTER MOVING THE NEW ONES          
000500*           :                          IN - A CHANGE THAT MOVED A         
000510*           :                          TRADE TO A NEW TICKER OR           
000520*           :                          OWNER JUST RE-QUEUED THE           
000530*           :                          OLD HOLDING AND DROPPED            
000540*           :                          THE TRADE.  NOW RE-KEYS            
000550*           :                          WS-RECALC-TICKER/OWNER/            
000560*           :                          SOURCE OFF THE NEW VALUES          
000570*           :                          BEFORE THE SECOND LOOKUP.          
000580* 20-08-2021  S PRAJAPATI     CR-1045  RELEVELLED THE STANDALONE          
000590*           :                          RELATIVE-KEY, RECALC AND           
000600*           :                          REASON ELEMENTS FROM 01 TO         
000610*           :                          77 - SHOP STANDARD FOR A           
000620*           :                          LONE WORKING-STORAGE ITEM.         
000630* 21-08-2021  J KULKARNI      CR-1046  354-CREATE-HOLDING WROTE           
000640*           :                          THE NEW HOLDING STRAIGHT           
000650*           :                          FROM MOVE SPACES WITHOUT           
000660*           :                          CALLING TFHOLD01 'RESET '          
000670*           :                          FIRST, LIKE TFSEED01'S             
000680*           :                          444-CREATE-HOLDING DOES -          
000690*           :                          LEFT THE AMOUNT FIELDS AND         
000700*           :                          HLD-CLOSE-DATE AS SPACES           
000710*           :                          UNTIL END-OF-RUN RECALC, SO        
000720*           :                          352-SCAN-HOLDING-FILE'S            
000730*           :                          CLOSE-DATE=ZERO TEST COULD         
000740*           :                          MISS A HOLDING CREATED             
000750*           :                          EARLIER IN THE RUN AND             
000760*           :                          DOUBLE IT UP.  NOW RESETS          
000770*           :                          BEFORE THE WRITE.                  
000780*****************************************************************         
000790 IDENTIFICATION DIVISION.                                                 
000800*****************************************************************         
000810 PROGRAM-ID.    TFMAINT01.                                                
000820 AUTHOR.        SANDEEP PRAJAPATI.                                        
000830 INSTALLATION.  TRADEFLOW HOLDINGS - BATCH SYSTEMS.                       
000840 DATE-WRITTEN.  14-09-2020.                                               
000850 DATE-COMPILED.                                                           
000860 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000870*****************************************************************         
000880 ENVIRONMENT DIVISION.                                                    
000890*****************************************************************         
000900 CONFIGURATION SECTION.                                                   
000910 SOURCE-COMPUTER.  IBM-370.                                               
000920 OBJECT-COMPUTER.  IBM-370.                                               
000930 SPECIAL-NAMES.                                                           
000940     C01 IS TOP-OF-FORM.                                                  
000950 INPUT-OUTPUT SECTION.                                                    
000960 FILE-CONTROL.                                                            
000970*                                                                         
000980     SELECT TFTRNIN  ASSIGN TO TFTRNIN                                    
000990         ORGANIZATION IS SEQUENTIAL                                       
001000         FILE STATUS  IS WS-TRNIN-STATUS.                                 
001010*                                                                         
001020     SELECT TFLEDGER ASSIGN TO TFLEDGER                                   
001030         ORGANIZATION IS SEQUENTIAL                                       
001040         FILE STATUS  IS WS-LEDGER-STATUS.                                
001050*                                                                         
001060     SELECT TFLEDGNW ASSIGN TO TFLEDGNW                                   
001070         ORGANIZATION IS SEQUENTIAL                                       
001080         FILE STATUS  IS WS-LEDGNW-STATUS.                                
001090*                                                                         
001100     SELECT SORTWK   ASSIGN TO SYSSRT01.                                  
001110*                                                                         
001120     SELECT TFHOLD   ASSIGN TO TFHOLD                                     
001130         ORGANIZATION IS RELATIVE                                         
001140         ACCESS MODE  IS DYNAMIC                                          
001150         RELATIVE KEY IS WS-HOLD-REL-KEY                                  
001160         FILE STATUS  IS WS-HOLD-STATUS.                                  
001170*                                                                         
001180     SELECT TFERRLOG ASSIGN TO TFERRLOG                                   
001190         ORGANIZATION IS SEQUENTIAL                                       
001200         FILE STATUS  IS WS-ERRLOG-STATUS.                                
001210*****************************************************************         
001220 DATA DIVISION.                                                           
001230*****************************************************************         
001240 FILE SECTION.                                                            
001250*                                                                         
001260 FD  TFTRNIN RECORDING MODE F.                                            
001270 01  TRNIN-FD-RECORD                 PIC X(140).                          
001280*                                                                         
001290 FD  TFLEDGER RECORDING MODE F.                                           
001300 01  LEDG-FD-RECORD                  PIC X(140).                          
001310*                                                                         
001320 FD  TFLEDGNW RECORDING MODE F.                                           
001330 01  LEDGNW-FD-RECORD                PIC X(140).                          
001340*                                                                         
001350 SD  SORTWK.                                                              
001360     COPY TFTRDRC.                                                        
001370*                                                                         
001380 FD  TFHOLD.                                                              
001390 01  HOLD-FD-RECORD                  PIC X(300).                          
001400*                                                                         
001410 FD  TFERRLOG RECORDING MODE F.                                           
001420 01  ERRLOG-FD-RECORD                PIC X(132).                          
001430*****************************************************************         
001440 WORKING-STORAGE SECTION.                                                 
001450*                                                                         
001460 COPY TFHLDRC.                                                            
001470*                                                                         
001480 COPY TFTRDRC REPLACING LEADING TRN- BY TXN-                              
001490                         TF-TRADE-RECORD BY WS-TXN-RECORD.                
001500*                                                                         
001510 01  SYSTEM-DATE-AND-TIME.                                                
001520     05  CURRENT-DATE.                                                    
001530         10  CURRENT-YEAR             PIC 9(02).                          
001540         10  CURRENT-MONTH            PIC 9(02).                          
001550         10  CURRENT-DAY              PIC 9(02).                          
001560     05  CURRENT-TIME.                                                    
001570         10  CURRENT-HOUR             PIC 9(02).                          
001580         10  CURRENT-MINUTE           PIC 9(02).                          
001590         10  CURRENT-SECOND           PIC 9(02).                          
001600         10  CURRENT-HNDSEC           PIC 9(02).                          
001610     05  FILLER                       PIC X(01).                          
001620*                                                                         
001630 01  WS-HOLD-CALL-CTL.                                                    
001640     05  WS-HOLD-FUNCTION             PIC X(06).                          
001650     05  WS-HOLD-RETURN-CODE          PIC X(02).                          
001660     05  FILLER                       PIC X(08).                          
001670*                                                                         
001680 01  WS-ASSOC-TABLE.                                                      
001690     05  WS-ASSOC-COUNT               PIC 9(05) COMP.                     
001700     05  FILLER                       PIC X(01).                          
001710     05  WS-ASSOC-ENTRY OCCURS 500 TIMES.                                 
001720         10  WS-ASSOC-OWNER           PIC X(30).                          
001730         10  WS-ASSOC-SOURCE          PIC X(30).                          
001740*                                                                         
001750 01  WS-TXN-TABLE.                                                        
001760     05  WS-TXN-COUNT                 PIC 9(05) COMP.                     
001770     05  FILLER                       PIC X(01).                          
001780     05  WS-TXN-ENTRY OCCURS 2000 TIMES.                                  
001790         10  WS-TXN-ACCEPTED-SW       PIC X(01) VALUE 'N'.                
001800             88  WS-TXN-IS-ACCEPTED       VALUE 'Y'.                      
001810         10  WS-TXN-E-ACTION          PIC X(01).                          
001820         10  WS-TXN-E-TARGET-SEQ      PIC 9(08).                          
001830         10  WS-TXN-E-TICKER          PIC X(10).                          
001840         10  WS-TXN-E-OWNER           PIC X(30).                          
001850         10  WS-TXN-E-SOURCE          PIC X(30).                          
001860         10  WS-TXN-E-TYPE            PIC X(04).                          
001870         10  WS-TXN-E-QTY             PIC S9(13)V9(04).                   
001880         10  WS-TXN-E-PRICE           PIC S9(13)V9(04).                   
001890         10  WS-TXN-E-DATE            PIC 9(08).                          
001900*                                                                         
001910 01  WS-AFFECTED-TABLE.                                                   
001920     05  WS-AFFECTED-COUNT            PIC 9(05) COMP.                     
001930     05  FILLER                       PIC X(01).                          
001940     05  WS-AFFECTED-ENTRY OCCURS 2000 TIMES                              
001950                           PIC 9(06) COMP.                                
001960*                                                                         
001970 01  WS-COUNTERS.                                                         
001980     05  WS-TRNIN-READ-COUNT          PIC 9(07) COMP.                     
001990     05  WS-ACCEPT-COUNT              PIC 9(07) COMP.                     
002000     05  WS-REJECT-COUNT              PIC 9(07) COMP.                     
002010     05  WS-RECALC-COUNT              PIC 9(07) COMP.                     
002020     05  WS-DELETE-COUNT              PIC 9(07) COMP.                     
002030     05  WS-REPLAY-COUNT              PIC 9(05) COMP.                     
002040     05  WS-MAX-SEQ-NO                PIC 9(08) COMP.                     
002050     05  WS-ASSOC-IDX                 PIC 9(05) COMP.                     
002060     05  WS-TXN-IDX                   PIC 9(05) COMP.                     
002070     05  WS-AFFECT-IDX                PIC 9(05) COMP.                     
002080     05  WS-AFFECT-SCAN-IDX           PIC 9(05) COMP.                     
002090     05  FILLER                       PIC X(01).                          
002100*                                                                         
002110 77  WS-HOLD-REL-KEY                  PIC 9(06) COMP.                     
002120 77  WS-HOLD-NEXT-REL-KEY             PIC 9(06) COMP.                     
002130 77  WS-RECALC-REL-KEY                PIC 9(06) COMP.                     
002140 77  WS-RECALC-TICKER                 PIC X(10).                          
002150 77  WS-RECALC-OWNER                  PIC X(30).                          
002160 77  WS-RECALC-SOURCE                 PIC X(30).                          
002170 77  WS-RECALC-OPEN-DATE              PIC 9(08).                          
002180*                                                                         
002190 01  WS-SWITCHES.                                                         
002200     05  WS-TRNIN-EOF-SW              PIC X(01) VALUE 'N'.                
002210         88  WS-TRNIN-EOF                 VALUE 'Y'.                      
002220     05  WS-LEDGER-EOF-SW             PIC X(01) VALUE 'N'.                
002230         88  WS-LEDGER-EOF                VALUE 'Y'.                      
002240     05  WS-SORT-EOF-SW               PIC X(01) VALUE 'N'.                
002250         88  WS-SORT-EOF                  VALUE 'Y'.                      
002260     05  WS-ASSOC-FOUND-SW            PIC X(01) VALUE 'N'.                
002270         88  WS-ASSOC-FOUND               VALUE 'Y'.                      
002280         88  WS-ASSOC-NOT-FOUND           VALUE 'N'.                      
002290     05  WS-HOLDING-FOUND-SW          PIC X(01) VALUE 'N'.                
002300         88  WS-HOLDING-WAS-FOUND         VALUE 'Y'.                      
002310         88  WS-HOLDING-NOT-FOUND         VALUE 'N'.                      
002320     05  WS-HOLDING-NEW-SW            PIC X(01) VALUE 'N'.                
002330         88  WS-HOLDING-IS-NEW            VALUE 'Y'.                      
002340         88  WS-HOLDING-NOT-NEW           VALUE 'N'.                      
002350     05  WS-MATCH-FOUND-SW            PIC X(01) VALUE 'N'.                
002360         88  WS-MATCH-WAS-FOUND           VALUE 'Y'.                      
002370         88  WS-MATCH-NOT-FOUND           VALUE 'N'.                      
002380     05  WS-ALREADY-QUEUED-SW         PIC X(01) VALUE 'N'.                
002390         88  WS-ALREADY-QUEUED            VALUE 'Y'.                      
002400         88  WS-NOT-YET-QUEUED            VALUE 'N'.                      
002410     05  FILLER                       PIC X(01).                          
002420*                                                                         
002430 01  WS-FILE-STATUSES.                                                    
002440     05  WS-TRNIN-STATUS              PIC X(02) VALUE SPACES.             
002450     05  WS-LEDGER-STATUS             PIC X(02) VALUE SPACES.             
002460     05  WS-LEDGNW-STATUS             PIC X(02) VALUE SPACES.             
002470     05  WS-HOLD-STATUS               PIC X(02) VALUE SPACES.             
002480     05  WS-ERRLOG-STATUS             PIC X(02) VALUE SPACES.             
002490     05  FILLER                       PIC X(01).                          
002500*                                                                         
002510 77  WS-REJECT-REASON                 PIC X(40).                          
002520*                                                                         
002530 01  WS-ERROR-LINE.                                                       
002540     05  EL-SEQ                       PIC 9(07).                          
002550     05  FILLER                       PIC X(02) VALUE SPACES.             
002560     05  EL-TICKER                    PIC X(10).                          
002570     05  FILLER                       PIC X(02) VALUE SPACES.             
002580     05  EL-REASON                    PIC X(40).                          
002590     05  FILLER                       PIC X(71) VALUE SPACES.             
002600*****************************************************************         
002610 PROCEDURE DIVISION.                                                      
002620*****************************************************************         
002630 000-MAIN-LINE.                                                           
002640*----------------------------------------------------------------*        
002650     ACCEPT CURRENT-DATE FROM DATE.                                       
002660     ACCEPT CURRENT-TIME FROM TIME.                                       
002670*                                                                         
002680     DISPLAY '************* TFMAINT01 - TRADE MAINTENANCE ******'.        
002690     DISPLAY 'TFMAINT01 STARTED DATE = ' CURRENT-MONTH '/'                
002700             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.                 
002710*                                                                         
002720     PERFORM 100-OPEN-HOLDING-FILE    THRU 100-EXIT.                      
002730     PERFORM 120-LOAD-ASSOCIATIONS    THRU 120-EXIT.                      
002740     PERFORM 200-READ-ALL-TRANSACTIONS THRU 200-EXIT.                     
002750     PERFORM 300-MERGE-LEDGER         THRU 300-EXIT.                      
002760     PERFORM 400-APPEND-NEW-TRADES    THRU 400-EXIT.                      
002770     PERFORM 500-RECALC-AFFECTED      THRU 500-EXIT.                      
002780     PERFORM 800-CLOSE-RUN-FILES      THRU 800-EXIT.                      
002790     PERFORM 900-WRITE-RUN-TOTALS     THRU 900-EXIT.                      
002800*                                                                         
002810     DISPLAY '************* TFMAINT01 - END OF RUN ************'.         
002820     STOP RUN.                                                            
002830*----------------------------------------------------------------*        
002840 100-OPEN-HOLDING-FILE.                                                   
002850*----------------------------------------------------------------*        
002860     OPEN I-O TFHOLD.                                                     
002870     MOVE ZERO TO WS-HOLD-NEXT-REL-KEY.                                   
002880     MOVE 1    TO WS-HOLD-REL-KEY.                                        
002890     PERFORM 110-SIZE-HOLDING-FILE THRU 110-EXIT                          
002900         UNTIL WS-HOLD-STATUS NOT = '00'.                                 
002910 100-EXIT.                                                                
002920     EXIT.                                                                
002930*----------------------------------------------------------------*        
002940 110-SIZE-HOLDING-FILE.                                                   
002950*----------------------------------------------------------------*        
002960     READ TFHOLD INTO TF-HOLDING-RECORD.                                  
002970     IF WS-HOLD-STATUS = '00'                                             
002980         MOVE WS-HOLD-REL-KEY TO WS-HOLD-NEXT-REL-KEY                     
002990         ADD 1 TO WS-HOLD-REL-KEY                                         
003000     END-IF.                                                              
003010 110-EXIT.                                                                
003020     EXIT.                                                                
003030*----------------------------------------------------------------*        
003040 120-LOAD-ASSOCIATIONS.                                                   
003050*----------------------------------------------------------------*        
003060     OPEN INPUT TFLEDGER.                                                 
003070     MOVE ZERO TO WS-MAX-SEQ-NO.                                          
003080     PERFORM 130-READ-LEDGER-FOR-ASSOC THRU 130-EXIT.                     
003090     PERFORM 140-ADD-ONE-ASSOCIATION THRU 140-EXIT                        
003100         UNTIL WS-LEDGER-EOF.                                             
003110     CLOSE TFLEDGER.                                                      
003120 120-EXIT.                                                                
003130     EXIT.                                                                
003140*----------------------------------------------------------------*        
003150 130-READ-LEDGER-FOR-ASSOC.                                               
003160*----------------------------------------------------------------*        
003170     READ TFLEDGER INTO TF-TRADE-RECORD                                   
003180         AT END                                                           
003190             SET WS-LEDGER-EOF TO TRUE                                    
003200     END-READ.                                                            
003210     IF NOT WS-LEDGER-EOF                                                 
003220         AND TRN-TRADE-SEQ-NO > WS-MAX-SEQ-NO                             
003230         MOVE TRN-TRADE-SEQ-NO TO WS-MAX-SEQ-NO                           
003240     END-IF.                                                              
003250 130-EXIT.                                                                
003260     EXIT.                                                                
003270*----------------------------------------------------------------*        
003280 140-ADD-ONE-ASSOCIATION.                                                 
003290*----------------------------------------------------------------*        
003300     SET WS-ASSOC-NOT-FOUND TO TRUE.                                      
003310     MOVE 1 TO WS-ASSOC-IDX.                                              
003320     PERFORM 142-SCAN-ASSOC-TABLE THRU 142-EXIT                           
003330         UNTIL WS-ASSOC-IDX > WS-ASSOC-COUNT                              
003340            OR WS-ASSOC-FOUND.                                            
003350     IF WS-ASSOC-NOT-FOUND AND WS-ASSOC-COUNT < 500                       
003360         ADD 1 TO WS-ASSOC-COUNT                                          
003370         MOVE TRN-TRADE-OWNER-NAME                                        
003380                         TO WS-ASSOC-OWNER(WS-ASSOC-COUNT)                
003390         MOVE TRN-TRADE-SOURCE-NAME                                       
003400                         TO WS-ASSOC-SOURCE(WS-ASSOC-COUNT)               
003410     END-IF.                                                              
003420     PERFORM 130-READ-LEDGER-FOR-ASSOC THRU 130-EXIT.                     
003430 140-EXIT.                                                                
003440     EXIT.                                                                
003450*----------------------------------------------------------------*        
003460 142-SCAN-ASSOC-TABLE.                                                    
003470*----------------------------------------------------------------*        
003480     IF WS-ASSOC-OWNER(WS-ASSOC-IDX)  = TRN-TRADE-OWNER-NAME              
003490        AND WS-ASSOC-SOURCE(WS-ASSOC-IDX) = TRN-TRADE-SOURCE-NAME         
003500         SET WS-ASSOC-FOUND TO TRUE                                       
003510     ELSE                                                                 
003520         ADD 1 TO WS-ASSOC-IDX                                            
003530     END-IF.                                                              
003540 142-EXIT.                                                                
003550     EXIT.                                                                
003560*----------------------------------------------------------------*        
003570 200-READ-ALL-TRANSACTIONS.                                               
003580*----------------------------------------------------------------*        
003590     OPEN INPUT TFTRNIN.                                                  
003600     OPEN OUTPUT TFERRLOG.                                                
003610     PERFORM 210-READ-ONE-TRANSACTION THRU 210-EXIT.                      
003620     PERFORM 220-STORE-ONE-TRANSACTION THRU 220-EXIT                      
003630         UNTIL WS-TRNIN-EOF.                                              
003640     CLOSE TFTRNIN.                                                       
003650 200-EXIT.                                                                
003660     EXIT.                                                                
003670*----------------------------------------------------------------*        
003680 210-READ-ONE-TRANSACTION.                                                
003690*----------------------------------------------------------------*        
003700     READ TFTRNIN INTO WS-TXN-RECORD                                      
003710         AT END                                                           
003720             SET WS-TRNIN-EOF TO TRUE                                     
003730     END-READ.                                                            
003740     IF NOT WS-TRNIN-EOF                                                  
003750         ADD 1 TO WS-TRNIN-READ-COUNT                                     
003760     END-IF.                                                              
003770 210-EXIT.                                                                
003780     EXIT.                                                                
003790*----------------------------------------------------------------*        
003800 220-STORE-ONE-TRANSACTION.                                               
003810*----------------------------------------------------------------*        
003820     PERFORM 230-CHECK-ASSOCIATION THRU 230-EXIT.                         
003830     IF WS-ASSOC-FOUND                                                    
003840         IF WS-TXN-COUNT < 2000                                           
003850             ADD 1 TO WS-TXN-COUNT                                        
003860             ADD 1 TO WS-ACCEPT-COUNT                                     
003870             PERFORM 240-COPY-TRANSACTION THRU 240-EXIT                   
003880         ELSE                                                             
003890             MOVE 'MAINTENANCE TABLE FULL' TO WS-REJECT-REASON            
003900             ADD 1 TO WS-REJECT-COUNT                                     
003910             PERFORM 250-LOG-REJECT THRU 250-EXIT                         
003920         END-IF                                                           
003930     ELSE                                                                 
003940         MOVE 'OWNER NOT ASSOCIATED WITH SOURCE'                          
003950                                          TO WS-REJECT-REASON             
003960         ADD 1 TO WS-REJECT-COUNT                                         
003970         PERFORM 250-LOG-REJECT THRU 250-EXIT                             
003980     END-IF.                                                              
003990     PERFORM 210-READ-ONE-TRANSACTION THRU 210-EXIT.                      
004000 220-EXIT.                                                                
004010     EXIT.                                                                
004020*----------------------------------------------------------------*        
004030 230-CHECK-ASSOCIATION.                                                   
004040*----------------------------------------------------------------*        
004050     SET WS-ASSOC-NOT-FOUND TO TRUE.                                      
004060     MOVE 1 TO WS-ASSOC-IDX.                                              
004070     PERFORM 232-SCAN-ASSOC-TABLE THRU 232-EXIT                           
004080         UNTIL WS-ASSOC-IDX > WS-ASSOC-COUNT                              
004090            OR WS-ASSOC-FOUND.                                            
004100 230-EXIT.                                                                
004110     EXIT.                                                                
004120*----------------------------------------------------------------*        
004130 232-SCAN-ASSOC-TABLE.                                                    
004140*----------------------------------------------------------------*        
004150     IF WS-ASSOC-OWNER(WS-ASSOC-IDX)  = TXN-TRADE-OWNER-NAME              
004160        AND WS-ASSOC-SOURCE(WS-ASSOC-IDX) = TXN-TRADE-SOURCE-NAME         
004170         SET WS-ASSOC-FOUND TO TRUE                                       
004180     ELSE                                                                 
004190         ADD 1 TO WS-ASSOC-IDX                                            
004200     END-IF.                                                              
004210 232-EXIT.                                                                
004220     EXIT.                                                                
004230*----------------------------------------------------------------*        
004240 240-COPY-TRANSACTION.                                                    
004250*----------------------------------------------------------------*        
004260     SET WS-TXN-IS-ACCEPTED(WS-TXN-COUNT) TO TRUE.                        
004270     MOVE TXN-TRADE-ACTION-CODE                                           
004280                     TO WS-TXN-E-ACTION(WS-TXN-COUNT).                    
004290     MOVE TXN-TRADE-SEQ-NO                                                
004300                     TO WS-TXN-E-TARGET-SEQ(WS-TXN-COUNT).                
004310     MOVE TXN-TRADE-TICKER                                                
004320                     TO WS-TXN-E-TICKER(WS-TXN-COUNT).                    
004330     MOVE TXN-TRADE-OWNER-NAME                                            
004340                     TO WS-TXN-E-OWNER(WS-TXN-COUNT).                     
004350     MOVE TXN-TRADE-SOURCE-NAME                                           
004360                     TO WS-TXN-E-SOURCE(WS-TXN-COUNT).                    
004370     MOVE TXN-TRADE-TYPE                                                  
004380                     TO WS-TXN-E-TYPE(WS-TXN-COUNT).                      
004390     MOVE TXN-TRADE-QUANTITY                                              
004400                     TO WS-TXN-E-QTY(WS-TXN-COUNT).                       
004410     MOVE TXN-TRADE-PRICE-PER-UNIT                                        
004420                     TO WS-TXN-E-PRICE(WS-TXN-COUNT).                     
004430     MOVE TXN-TRADE-DATE                                                  
004440                     TO WS-TXN-E-DATE(WS-TXN-COUNT).                      
004450 240-EXIT.                                                                
004460     EXIT.                                                                
004470*----------------------------------------------------------------*        
004480 250-LOG-REJECT.                                                          
004490*----------------------------------------------------------------*        
004500     MOVE SPACES             TO WS-ERROR-LINE.                            
004510     MOVE WS-TRNIN-READ-COUNT TO EL-SEQ.                                  
004520     MOVE TXN-TRADE-TICKER    TO EL-TICKER.                               
004530     MOVE WS-REJECT-REASON    TO EL-REASON.                               
004540     WRITE ERRLOG-FD-RECORD FROM WS-ERROR-LINE.                           
004550     DISPLAY 'TFMAINT01: TRANSACTION ' WS-TRNIN-READ-COUNT                
004560             ' REJECTED - ' WS-REJECT-REASON.                             
004570 250-EXIT.                                                                
004580     EXIT.                                                                
004590*----------------------------------------------------------------*        
004600 300-MERGE-LEDGER.                                                        
004610*----------------------------------------------------------------*        
004620     OPEN INPUT  TFLEDGER.                                                
004630     OPEN OUTPUT TFLEDGNW.                                                
004640     SET WS-LEDGER-EOF-SW TO 'N'.                                         
004650     PERFORM 310-READ-OLD-LEDGER THRU 310-EXIT.                           
004660     PERFORM 320-COPY-ONE-RECORD THRU 320-EXIT                            
004670         UNTIL WS-LEDGER-EOF.                                             
004680     CLOSE TFLEDGER.                                                      
004690 300-EXIT.                                                                
004700     EXIT.                                                                
004710*----------------------------------------------------------------*        
004720 310-READ-OLD-LEDGER.                                                     
004730*----------------------------------------------------------------*        
004740     READ TFLEDGER INTO TF-TRADE-RECORD                                   
004750         AT END                                                           
004760             SET WS-LEDGER-EOF TO TRUE                                    
004770     END-READ.                                                            
004780 310-EXIT.                                                                
004790     EXIT.                                                                
004800*----------------------------------------------------------------*        
004810 320-COPY-ONE-RECORD.                                                     
004820*----------------------------------------------------------------*        
004830     PERFORM 330-FIND-MATCHING-TXN THRU 330-EXIT.                         
004840     IF WS-MATCH-WAS-FOUND                                                
004850         PERFORM 340-APPLY-TRANSACTION THRU 340-EXIT                      
004860     END-IF.                                                              
004870     WRITE LEDGNW-FD-RECORD FROM TF-TRADE-RECORD.                         
004880     PERFORM 310-READ-OLD-LEDGER THRU 310-EXIT.                           
004890 320-EXIT.                                                                
004900     EXIT.                                                                
004910*----------------------------------------------------------------*        
004920 330-FIND-MATCHING-TXN.                                                   
004930*----------------------------------------------------------------*        
004940     SET WS-MATCH-NOT-FOUND TO TRUE.                                      
004950     MOVE 1 TO WS-TXN-IDX.                                                
004960     PERFORM 332-SCAN-TXN-TABLE THRU 332-EXIT                             
004970         UNTIL WS-TXN-IDX > WS-TXN-COUNT                                  
004980            OR WS-MATCH-WAS-FOUND.                                        
004990 330-EXIT.                                                                
005000     EXIT.                                                                
005010*----------------------------------------------------------------*        
005020 332-SCAN-TXN-TABLE.                                                      
005030*----------------------------------------------------------------*        
005040     IF WS-TXN-IS-ACCEPTED(WS-TXN-IDX)                                    
005050        AND WS-TXN-E-ACTION(WS-TXN-IDX) NOT = 'A'                         
005060        AND WS-TXN-E-TARGET-SEQ(WS-TXN-IDX) = TRN-TRADE-SEQ-NO            
005070         SET WS-MATCH-WAS-FOUND TO TRUE                                   
005080     ELSE                                                                 
005090         ADD 1 TO WS-TXN-IDX                                              
005100     END-IF.                                                              
005110 332-EXIT.                                                                
005120     EXIT.                                                                
005130*----------------------------------------------------------------*        
005140 340-APPLY-TRANSACTION.                                                   
005150*----------------------------------------------------------------*        
005160     PERFORM 342-QUEUE-HOLDING THRU 342-EXIT.                             
005170     IF WS-TXN-E-ACTION(WS-TXN-IDX) = 'D'                                 
005180         SET TRN-ACTION-IS-DELETE TO TRUE                                 
005190     ELSE                                                                 
005200         MOVE WS-TXN-E-TICKER(WS-TXN-IDX)  TO TRN-TRADE-TICKER            
005210         MOVE WS-TXN-E-OWNER(WS-TXN-IDX)   TO                             
005220                                       TRN-TRADE-OWNER-NAME               
005230         MOVE WS-TXN-E-SOURCE(WS-TXN-IDX)  TO                             
005240                                       TRN-TRADE-SOURCE-NAME              
005250         MOVE WS-TXN-E-TYPE(WS-TXN-IDX)    TO TRN-TRADE-TYPE              
005260         MOVE WS-TXN-E-QTY(WS-TXN-IDX)     TO                             
005270                                       TRN-TRADE-QUANTITY                 
005280         MOVE WS-TXN-E-PRICE(WS-TXN-IDX)   TO                             
005290                                       TRN-TRADE-PRICE-PER-UNIT           
005300         MOVE WS-TXN-E-DATE(WS-TXN-IDX)    TO TRN-TRADE-DATE              
005310         SET TRN-ACTION-IS-CHANGE TO TRUE                                 
005320*        TICKER/OWNER/SOURCE MAY HAVE JUST CHANGED ABOVE - RE-KEY         
005330*        THE SCAN ON THE NEW VALUES SO THE TRADE LANDS ON THE             
005340*        HOLDING IT NOW BELONGS TO, NOT THE ONE IT LEFT.  CR-1043.        
005350         MOVE TRN-TRADE-TICKER      TO WS-RECALC-TICKER                   
005360         MOVE TRN-TRADE-OWNER-NAME  TO WS-RECALC-OWNER                    
005370         MOVE TRN-TRADE-SOURCE-NAME TO WS-RECALC-SOURCE                   
005380         PERFORM 350-FIND-OR-CREATE-HOLDING THRU 350-EXIT                 
005390         MOVE WS-RECALC-OPEN-DATE TO TRN-LINK-OPEN-DATE                   
005400         PERFORM 344-QUEUE-NEW-HOLDING THRU 344-EXIT                      
005410     END-IF.                                                              
005420 340-EXIT.                                                                
005430     EXIT.                                                                
005440*----------------------------------------------------------------*        
005450 342-QUEUE-HOLDING.                                                       
005460*----------------------------------------------------------------*        
005470     MOVE TRN-TRADE-TICKER      TO WS-RECALC-TICKER.                      
005480     MOVE TRN-TRADE-OWNER-NAME  TO WS-RECALC-OWNER.                       
005490     MOVE TRN-TRADE-SOURCE-NAME TO WS-RECALC-SOURCE.                      
005500     MOVE TRN-LINK-OPEN-DATE    TO WS-RECALC-OPEN-DATE.                   
005510     PERFORM 350-FIND-OR-CREATE-HOLDING THRU 350-EXIT.                    
005520     PERFORM 360-ADD-TO-QUEUE THRU 360-EXIT.                              
005530 342-EXIT.                                                                
005540     EXIT.                                                                
005550*----------------------------------------------------------------*        
005560 344-QUEUE-NEW-HOLDING.                                                   
005570*----------------------------------------------------------------*        
005580     MOVE WS-RECALC-REL-KEY TO WS-HOLD-REL-KEY.                           
005590     PERFORM 360-ADD-TO-QUEUE THRU 360-EXIT.                              
005600 344-EXIT.                                                                
005610     EXIT.                                                                
005620*----------------------------------------------------------------*        
005630 350-FIND-OR-CREATE-HOLDING.                                              
005640*----------------------------------------------------------------*        
005650     SET WS-HOLDING-NOT-FOUND TO TRUE.                                    
005660     SET WS-HOLDING-NOT-NEW   TO TRUE.                                    
005670     MOVE 1 TO WS-HOLD-REL-KEY.                                           
005680     PERFORM 352-SCAN-HOLDING-FILE THRU 352-EXIT                          
005690         UNTIL WS-HOLD-REL-KEY > WS-HOLD-NEXT-REL-KEY                     
005700            OR WS-HOLDING-WAS-FOUND.                                      
005710     IF WS-HOLDING-NOT-FOUND                                              
005720         PERFORM 354-CREATE-HOLDING THRU 354-EXIT                         
005730     END-IF.                                                              
005740     MOVE WS-HOLD-REL-KEY       TO WS-RECALC-REL-KEY.                     
005750     MOVE HLD-OPEN-DATE         TO WS-RECALC-OPEN-DATE.                   
005760 350-EXIT.                                                                
005770     EXIT.                                                                
005780*----------------------------------------------------------------*        
005790 352-SCAN-HOLDING-FILE.                                                   
005800*----------------------------------------------------------------*        
005810     READ TFHOLD INTO TF-HOLDING-RECORD                                   
005820         INVALID KEY                                                      
005830             CONTINUE                                                     
005840     END-READ.                                                            
005850     IF WS-HOLD-STATUS = '00'                                             
005860         AND HLD-TICKER      = WS-RECALC-TICKER                           
005870         AND HLD-OWNER-NAME  = WS-RECALC-OWNER                            
005880         AND HLD-SOURCE-NAME = WS-RECALC-SOURCE                           
005890         AND HLD-CLOSE-DATE  = ZERO                                       
005900         SET WS-HOLDING-WAS-FOUND TO TRUE                                 
005910     ELSE                                                                 
005920         ADD 1 TO WS-HOLD-REL-KEY                                         
005930     END-IF.                                                              
005940 352-EXIT.                                                                
005950     EXIT.                                                                
005960*----------------------------------------------------------------*        
005970 354-CREATE-HOLDING.                                                      
005980*----------------------------------------------------------------*        
005990     ADD 1 TO WS-HOLD-NEXT-REL-KEY.                                       
006000     MOVE WS-HOLD-NEXT-REL-KEY TO WS-HOLD-REL-KEY.                        
006010     SET WS-HOLDING-IS-NEW TO TRUE.                                       
006020     MOVE SPACES TO TF-HOLDING-RECORD.                                    
006030     MOVE WS-RECALC-TICKER      TO HLD-TICKER.                            
006040     MOVE WS-RECALC-OWNER       TO HLD-OWNER-NAME.                        
006050     MOVE WS-RECALC-SOURCE      TO HLD-SOURCE-NAME.                       
006060     MOVE WS-TXN-E-DATE(WS-TXN-IDX) TO HLD-OPEN-DATE.                     
006070     SET HLD-STATUS-IS-OPEN TO TRUE.                                      
006080     SET HLD-REALIZED-NOT-SET TO TRUE.                                    
006090*        ZERO OUT THE NUMERIC SUBFIELDS BEFORE THE FIRST WRITE -          
006100*        WITHOUT THIS A HOLDING CREATED HERE SITS ON FILE WITH            
006110*        SPACES IN ITS AMOUNT FIELDS UNTIL THE END-OF-RUN RECALC          
006120*        PASS, AND 352-SCAN-HOLDING-FILE'S CLOSE-DATE = ZERO TEST         
006130*        CANNOT MATCH IT IN THE MEANTIME.  CR-1046.                       
006140     MOVE 'RESET ' TO WS-HOLD-FUNCTION.                                   
006150     CALL 'TFHOLD01' USING WS-HOLD-CALL-CTL                               
006160                           TF-HOLDING-RECORD                              
006170                           TF-TRADE-RECORD.                               
006180     WRITE HOLD-FD-RECORD FROM TF-HOLDING-RECORD.                         
006190 354-EXIT.                                                                
006200     EXIT.                                                                
006210*----------------------------------------------------------------*        
006220 360-ADD-TO-QUEUE.                                                        
006230*----------------------------------------------------------------*        
006240     SET WS-ALREADY-QUEUED TO FALSE.                                      
006250     MOVE 1 TO WS-AFFECT-SCAN-IDX.                                        
006260     PERFORM 362-SCAN-QUEUE THRU 362-EXIT                                 
006270         UNTIL WS-AFFECT-SCAN-IDX > WS-AFFECTED-COUNT                     
006280            OR WS-ALREADY-QUEUED.                                         
006290     IF WS-NOT-YET-QUEUED AND WS-AFFECTED-COUNT < 2000                    
006300         ADD 1 TO WS-AFFECTED-COUNT                                       
006310         MOVE WS-HOLD-REL-KEY                                             
006320                   TO WS-AFFECTED-ENTRY(WS-AFFECTED-COUNT)                
006330     END-IF.                                                              
006340 360-EXIT.                                                                
006350     EXIT.                                                                
006360*----------------------------------------------------------------*        
006370 362-SCAN-QUEUE.                                                          
006380*----------------------------------------------------------------*        
006390     IF WS-AFFECTED-ENTRY(WS-AFFECT-SCAN-IDX) = WS-HOLD-REL-KEY           
006400         SET WS-ALREADY-QUEUED TO TRUE                                    
006410     ELSE                                                                 
006420         ADD 1 TO WS-AFFECT-SCAN-IDX                                      
006430     END-IF.                                                              
006440 362-EXIT.                                                                
006450     EXIT.                                                                
006460*----------------------------------------------------------------*        
006470 400-APPEND-NEW-TRADES.                                                   
006480*----------------------------------------------------------------*        
006490     MOVE 1 TO WS-TXN-IDX.                                                
006500     PERFORM 410-APPEND-IF-ADD THRU 410-EXIT                              
006510         UNTIL WS-TXN-IDX > WS-TXN-COUNT.                                 
006520     CLOSE TFLEDGNW.                                                      
006530 400-EXIT.                                                                
006540     EXIT.                                                                
006550*----------------------------------------------------------------*        
006560 410-APPEND-IF-ADD.                                                       
006570*----------------------------------------------------------------*        
006580     IF WS-TXN-IS-ACCEPTED(WS-TXN-IDX)                                    
006590        AND WS-TXN-E-ACTION(WS-TXN-IDX) = 'A'                             
006600         PERFORM 420-WRITE-NEW-TRADE THRU 420-EXIT                        
006610     END-IF.                                                              
006620     ADD 1 TO WS-TXN-IDX.                                                 
006630 410-EXIT.                                                                
006640     EXIT.                                                                
006650*----------------------------------------------------------------*        
006660 420-WRITE-NEW-TRADE.                                                     
006670*----------------------------------------------------------------*        
006680     MOVE SPACES TO TF-TRADE-RECORD.                                      
006690     MOVE WS-TXN-E-TICKER(WS-TXN-IDX)  TO TRN-TRADE-TICKER.               
006700     MOVE WS-TXN-E-OWNER(WS-TXN-IDX)   TO TRN-TRADE-OWNER-NAME.           
006710     MOVE WS-TXN-E-SOURCE(WS-TXN-IDX)  TO TRN-TRADE-SOURCE-NAME.          
006720     MOVE WS-TXN-E-TYPE(WS-TXN-IDX)    TO TRN-TRADE-TYPE.                 
006730     MOVE WS-TXN-E-QTY(WS-TXN-IDX)     TO TRN-TRADE-QUANTITY.             
006740     MOVE WS-TXN-E-PRICE(WS-TXN-IDX)   TO                                 
006750                                       TRN-TRADE-PRICE-PER-UNIT.          
006760     MOVE WS-TXN-E-DATE(WS-TXN-IDX)    TO TRN-TRADE-DATE.                 
006770     ADD 1 TO WS-MAX-SEQ-NO.                                              
006780     MOVE WS-MAX-SEQ-NO TO TRN-TRADE-SEQ-NO.                              
006790     SET TRN-ACTION-IS-ADD TO TRUE.                                       
006800*                                                                         
006810     MOVE WS-TXN-E-TICKER(WS-TXN-IDX)  TO WS-RECALC-TICKER.               
006820     MOVE WS-TXN-E-OWNER(WS-TXN-IDX)   TO WS-RECALC-OWNER.                
006830     MOVE WS-TXN-E-SOURCE(WS-TXN-IDX)  TO WS-RECALC-SOURCE.               
006840     PERFORM 350-FIND-OR-CREATE-HOLDING THRU 350-EXIT.                    
006850     MOVE WS-RECALC-OPEN-DATE TO TRN-LINK-OPEN-DATE.                      
006860     PERFORM 360-ADD-TO-QUEUE THRU 360-EXIT.                              
006870*                                                                         
006880     WRITE LEDGNW-FD-RECORD FROM TF-TRADE-RECORD.                         
006890 420-EXIT.                                                                
006900     EXIT.                                                                
006910*----------------------------------------------------------------*        
006920 500-RECALC-AFFECTED.                                                     
006930*----------------------------------------------------------------*        
006940     MOVE 1 TO WS-AFFECT-IDX.                                             
006950     PERFORM 510-RECALC-ONE-HOLDING THRU 510-EXIT                         
006960         UNTIL WS-AFFECT-IDX > WS-AFFECTED-COUNT.                         
006970 500-EXIT.                                                                
006980     EXIT.                                                                
006990*----------------------------------------------------------------*        
007000 510-RECALC-ONE-HOLDING.                                                  
007010*----------------------------------------------------------------*        
007020     MOVE WS-AFFECTED-ENTRY(WS-AFFECT-IDX) TO WS-RECALC-REL-KEY.          
007030     MOVE WS-RECALC-REL-KEY TO WS-HOLD-REL-KEY.                           
007040     READ TFHOLD INTO TF-HOLDING-RECORD.                                  
007050     MOVE HLD-TICKER      TO WS-RECALC-TICKER.                            
007060     MOVE HLD-OWNER-NAME  TO WS-RECALC-OWNER.                             
007070     MOVE HLD-SOURCE-NAME TO WS-RECALC-SOURCE.                            
007080     MOVE HLD-OPEN-DATE   TO WS-RECALC-OPEN-DATE.                         
007090*                                                                         
007100     MOVE 'RESET ' TO WS-HOLD-FUNCTION.                                   
007110     CALL 'TFHOLD01' USING WS-HOLD-CALL-CTL                               
007120                           TF-HOLDING-RECORD                              
007130                           TF-TRADE-RECORD.                               
007140     REWRITE HOLD-FD-RECORD FROM TF-HOLDING-RECORD.                       
007150*                                                                         
007160     MOVE ZERO TO WS-REPLAY-COUNT.                                        
007170     SORT SORTWK                                                          
007180         ON ASCENDING KEY TRN-TRADE-DATE                                  
007190                          TRN-TRADE-SEQ-NO                                
007200         INPUT PROCEDURE IS 520-FILTER-LEDGER THRU 520-EXIT               
007210         OUTPUT PROCEDURE IS 540-REPLAY-TRADES THRU 540-EXIT.             
007220*                                                                         
007230*    NO TRADES LEFT LINKED TO THIS HOLDING (THE LAST ONE WAS              
007240*    LOGICALLY DELETED) - DROP THE HOLDING INSTEAD OF WRITING             
007250*    BACK A ZERO-QUANTITY PHANTOM.  SEE CR-1042.                          
007260     MOVE WS-RECALC-REL-KEY TO WS-HOLD-REL-KEY.                           
007270     IF WS-REPLAY-COUNT = 0                                               
007280         DELETE TFHOLD                                                    
007290             INVALID KEY                                                  
007300                 DISPLAY 'TFMAINT01: TFHOLD DELETE FAILED, ST='           
007310                         WS-HOLD-STATUS                                   
007320         END-DELETE                                                       
007330         ADD 1 TO WS-DELETE-COUNT                                         
007340     ELSE                                                                 
007350         REWRITE HOLD-FD-RECORD FROM TF-HOLDING-RECORD                    
007360     END-IF.                                                              
007370     ADD 1 TO WS-RECALC-COUNT.                                            
007380     ADD 1 TO WS-AFFECT-IDX.                                              
007390 510-EXIT.                                                                
007400     EXIT.                                                                
007410*----------------------------------------------------------------*        
007420 520-FILTER-LEDGER.                                                       
007430*----------------------------------------------------------------*        
007440     OPEN INPUT TFLEDGNW.                                                 
007450     SET WS-LEDGER-EOF-SW TO 'N'.                                         
007460     PERFORM 522-READ-NEW-LEDGER THRU 522-EXIT.                           
007470     PERFORM 524-RELEASE-IF-MATCH THRU 524-EXIT                           
007480         UNTIL WS-LEDGER-EOF.                                             
007490     CLOSE TFLEDGNW.                                                      
007500 520-EXIT.                                                                
007510     EXIT.                                                                
007520*----------------------------------------------------------------*        
007530 522-READ-NEW-LEDGER.                                                     
007540*----------------------------------------------------------------*        
007550     READ TFLEDGNW INTO TF-TRADE-RECORD                                   
007560         AT END                                                           
007570             SET WS-LEDGER-EOF TO TRUE                                    
007580     END-READ.                                                            
007590 522-EXIT.                                                                
007600     EXIT.                                                                
007610*----------------------------------------------------------------*        
007620 524-RELEASE-IF-MATCH.                                                    
007630*----------------------------------------------------------------*        
007640     IF NOT TRN-ACTION-IS-DELETE                                          
007650        AND TRN-TRADE-TICKER      = WS-RECALC-TICKER                      
007660        AND TRN-TRADE-OWNER-NAME  = WS-RECALC-OWNER                       
007670        AND TRN-TRADE-SOURCE-NAME = WS-RECALC-SOURCE                      
007680        AND TRN-LINK-OPEN-DATE    = WS-RECALC-OPEN-DATE                   
007690         RELEASE TF-TRADE-RECORD                                          
007700     END-IF.                                                              
007710     PERFORM 522-READ-NEW-LEDGER THRU 522-EXIT.                           
007720 524-EXIT.                                                                
007730     EXIT.                                                                
007740*----------------------------------------------------------------*        
007750 540-REPLAY-TRADES.                                                       
007760*----------------------------------------------------------------*        
007770     PERFORM 542-RETURN-SORTED-TRADE THRU 542-EXIT.                       
007780     PERFORM 544-REPLAY-ONE-TRADE THRU 544-EXIT                           
007790         UNTIL WS-SORT-EOF.                                               
007800 540-EXIT.                                                                
007810     EXIT.                                                                
007820*----------------------------------------------------------------*        
007830 542-RETURN-SORTED-TRADE.                                                 
007840*----------------------------------------------------------------*        
007850     RETURN SORTWK                                                        
007860         AT END                                                           
007870             SET WS-SORT-EOF TO TRUE                                      
007880     END-RETURN.                                                          
007890 542-EXIT.                                                                
007900     EXIT.                                                                
007910*----------------------------------------------------------------*        
007920 544-REPLAY-ONE-TRADE.                                                    
007930*----------------------------------------------------------------*        
007940     MOVE 'POST  ' TO WS-HOLD-FUNCTION.                                   
007950     CALL 'TFHOLD01' USING WS-HOLD-CALL-CTL                               
007960                           TF-HOLDING-RECORD                              
007970                           TF-TRADE-RECORD.                               
007980     ADD 1 TO WS-REPLAY-COUNT.                                            
007990     PERFORM 542-RETURN-SORTED-TRADE THRU 542-EXIT.                       
008000 544-EXIT.                                                                
008010     EXIT.                                                                
008020*----------------------------------------------------------------*        
008030 800-CLOSE-RUN-FILES.                                                     
008040*----------------------------------------------------------------*        
008050     CLOSE TFHOLD.                                                        
008060     CLOSE TFERRLOG.                                                      
008070 800-EXIT.                                                                
008080     EXIT.                                                                
008090*----------------------------------------------------------------*        
008100 900-WRITE-RUN-TOTALS.                                                    
008110*----------------------------------------------------------------*        
008120     DISPLAY 'TFMAINT01: TRANS READ   = ' WS-TRNIN-READ-COUNT.            
008130     DISPLAY 'TFMAINT01: ACCEPTED     = ' WS-ACCEPT-COUNT.                
008140     DISPLAY 'TFMAINT01: REJECTED     = ' WS-REJECT-COUNT.                
008150     DISPLAY 'TFMAINT01: RECALCULATED = ' WS-RECALC-COUNT.                
008160     DISPLAY 'TFMAINT01: HOLDS DELETED = ' WS-DELETE-COUNT.               
008170 900-EXIT.                                                                
008180     EXIT.                                                                
008190                                                                          
008200                                                                          
008210                                                                          
