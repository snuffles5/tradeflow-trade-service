000010*****************************************************************         
000020* PROGRAM  : TFSEED01                                                     
000030* Author   : SANDEEP PRAJAPATI                                            
000040* Date     : 18-07-2020                                                   
000050* Purpose  : INITIAL LOAD BATCH - READS THE TRADE SEED FILE,              
000060*          : VALIDATES AND SORTS THE SURVIVING RECORDS BY TRADE           
000070*          : DATE, BUILDS THE OWNER/SOURCE ASSOCIATION TABLE, AND         
000080*          : POSTS EACH TRADE TO ITS HOLDING THROUGH TFHOLD01.            
000090*          : A LOAD-ONCE JOB - IF TFLEDGER ALREADY HOLDS ANY              
000100*          : ENTRIES THE WHOLE RUN IS SKIPPED.                            
000110* Tectonics: COBC                                                         
000120*****************************************************************         
000130*                        CHANGE LOG                                       
000140*-----------------------------------------------------------------        
000150* 18-07-2020  SANDEEP P.      CR-1009  ORIGINAL PROGRAM.                  
000160* 30-09-2020  SANDEEP P.      CR-1017  ADDED TFERRLOG SO REJECTED         
000170*           :                          SEED RECORDS ARE KEPT, NOT         
000180*           :                          JUST DISPLAYED AND LOST.           
000190* 09-11-1998  R PRAJAPATI     CR-Y2K1  TRADE-DATE WINDOW REMOVED -        
000200*           :                          SEED FILE NOW CARRIES FULL         
000210*           :                          CCYYMMDD.                          
000220* 02-03-2021  J KULKARNI      CR-1033  TRN-TRADE-SEQ-NO CARRIES           
000230*           :                          SEED READ ORDER AND IS USED        
000240*           :                          AS A SECONDARY SORT KEY SO         
000250*           :                          TIED TRADE DATES KEEP SEED         
000260*           :                          FILE ORDER (AUDIT WANTED A         
000270*           :                          DETERMINISTIC RERUN).              
000280* 20-08-2021  S PRAJAPATI     CR-1045  RELEVELLED THE STANDALONE          
000290*           :                          RELATIVE-KEY AND REASON            
000300*           :                          ELEMENTS FROM 01 TO 77 -           
000310*           :                          SHOP STANDARD FOR A LONE           
000320*           :                          WORKING-STORAGE ITEM.              
000330*****************************************************************         
000340 IDENTIFICATION DIVISION.                                                 
000350*****************************************************************         
000360 PROGRAM-ID.    TFSEED01.                                                 
000370 AUTHOR.        SANDEEP PRAJAPATI.                                        
000380 INSTALLATION.  TRADEFLOW HOLDINGS - BATCH SYSTEMS.                       
000390 DATE-WRITTEN.  18-07-2020.                                               
000400 DATE-COMPILED.                                                           
000410 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000420*****************************************************************         
000430 ENVIRONMENT DIVISION.                                                    
000440*****************************************************************         
000450 CONFIGURATION SECTION.                                                   
000460 SOURCE-COMPUTER.  IBM-370.                                               
000470 OBJECT-COMPUTER.  IBM-370.                                               
000480 SPECIAL-NAMES.                                                           
000490     C01 IS TOP-OF-FORM.                                                  
000500 INPUT-OUTPUT SECTION.                                                    
000510 FILE-CONTROL.                                                            
000520*                                                                         
000530     SELECT TFSEEDIN ASSIGN TO TFSEEDIN                                   
000540         ORGANIZATION IS SEQUENTIAL                                       
000550         FILE STATUS  IS WS-SEEDIN-STATUS.                                
000560*                                                                         
000570     SELECT SORTWK   ASSIGN TO SYSSRT01.                                  
000580*                                                                         
000590     SELECT TFLEDGER ASSIGN TO TFLEDGER                                   
000600         ORGANIZATION IS SEQUENTIAL                                       
000610         FILE STATUS  IS WS-LEDGER-STATUS.                                
000620*                                                                         
000630     SELECT TFHOLD   ASSIGN TO TFHOLD                                     
000640         ORGANIZATION IS RELATIVE                                         
000650         ACCESS MODE  IS DYNAMIC                                          
000660         RELATIVE KEY IS WS-HOLD-REL-KEY                                  
000670         FILE STATUS  IS WS-HOLD-STATUS.                                  
000680*                                                                         
000690     SELECT TFERRLOG ASSIGN TO TFERRLOG                                   
000700         ORGANIZATION IS SEQUENTIAL                                       
000710         FILE STATUS  IS WS-ERRLOG-STATUS.                                
000720*****************************************************************         
000730 DATA DIVISION.                                                           
000740*****************************************************************         
000750 FILE SECTION.                                                            
000760*                                                                         
000770 FD  TFSEEDIN RECORDING MODE F.                                           
000780 01  SEED-FD-RECORD                  PIC X(140).                          
000790*                                                                         
000800 SD  SORTWK.                                                              
000810     COPY TFTRDRC.                                                        
000820*                                                                         
000830 FD  TFLEDGER RECORDING MODE F.                                           
000840 01  LEDG-FD-RECORD                  PIC X(140).                          
000850*                                                                         
000860 FD  TFHOLD.                                                              
000870 01  HOLD-FD-RECORD                  PIC X(300).                          
000880*                                                                         
000890 FD  TFERRLOG RECORDING MODE F.                                           
000900 01  ERRLOG-FD-RECORD                PIC X(132).                          
000910*****************************************************************         
000920 WORKING-STORAGE SECTION.                                                 
000930*                                                                         
000940 COPY TFHLDRC.                                                            
000950*                                                                         
000960 01  SYSTEM-DATE-AND-TIME.                                                
000970     05  CURRENT-DATE.                                                    
000980         10  CURRENT-YEAR             PIC 9(02).                          
000990         10  CURRENT-MONTH            PIC 9(02).                          
001000         10  CURRENT-DAY              PIC 9(02).                          
001010     05  CURRENT-TIME.                                                    
001020         10  CURRENT-HOUR             PIC 9(02).                          
001030         10  CURRENT-MINUTE           PIC 9(02).                          
001040         10  CURRENT-SECOND           PIC 9(02).                          
001050         10  CURRENT-HNDSEC           PIC 9(02).                          
001060     05  FILLER                       PIC X(01).                          
001070*                                                                         
001080 01  WS-HOLD-CALL-CTL.                                                    
001090     05  WS-HOLD-FUNCTION             PIC X(06).                          
001100     05  WS-HOLD-RETURN-CODE          PIC X(02).                          
001110     05  FILLER                       PIC X(08).                          
001120*                                                                         
001130 01  WS-ASSOC-TABLE.                                                      
001140     05  WS-ASSOC-COUNT               PIC 9(05) COMP.                     
001150     05  FILLER                       PIC X(01).                          
001160     05  WS-ASSOC-ENTRY OCCURS 500 TIMES.                                 
001170         10  WS-ASSOC-OWNER           PIC X(30).                          
001180         10  WS-ASSOC-SOURCE          PIC X(30).                          
001190*                                                                         
001200 01  WS-COUNTERS.                                                         
001210     05  WS-SEED-READ-COUNT           PIC 9(07) COMP.                     
001220     05  WS-VALID-COUNT               PIC 9(07) COMP.                     
001230     05  WS-REJECT-COUNT              PIC 9(07) COMP.                     
001240     05  WS-POST-COUNT                PIC 9(07) COMP.                     
001250     05  WS-ASSOC-IDX                 PIC 9(05) COMP.                     
001260     05  FILLER                       PIC X(01).                          
001270*                                                                         
001280 77  WS-HOLD-REL-KEY                  PIC 9(06) COMP.                     
001290 77  WS-HOLD-NEXT-REL-KEY             PIC 9(06) COMP.                     
001300*                                                                         
001310 01  WS-SWITCHES.                                                         
001320     05  WS-SEEDIN-EOF-SW             PIC X(01) VALUE 'N'.                
001330         88  WS-SEEDIN-EOF                VALUE 'Y'.                      
001340     05  WS-SORT-EOF-SW               PIC X(01) VALUE 'N'.                
001350         88  WS-SORT-EOF                  VALUE 'Y'.                      
001360     05  WS-ALREADY-SEEDED-SW         PIC X(01) VALUE 'N'.                
001370         88  WS-ALREADY-SEEDED            VALUE 'Y'.                      
001380     05  WS-RECORD-VALID-SW           PIC X(01) VALUE 'Y'.                
001390         88  WS-RECORD-IS-VALID           VALUE 'Y'.                      
001400         88  WS-RECORD-NOT-VALID          VALUE 'N'.                      
001410     05  WS-ASSOC-FOUND-SW            PIC X(01) VALUE 'N'.                
001420         88  WS-ASSOC-FOUND               VALUE 'Y'.                      
001430         88  WS-ASSOC-NOT-FOUND           VALUE 'N'.                      
001440     05  WS-HOLDING-FOUND-SW          PIC X(01) VALUE 'N'.                
001450         88  WS-HOLDING-WAS-FOUND         VALUE 'Y'.                      
001460         88  WS-HOLDING-NOT-FOUND         VALUE 'N'.                      
001470     05  WS-HOLDING-NEW-SW            PIC X(01) VALUE 'N'.                
001480         88  WS-HOLDING-IS-NEW            VALUE 'Y'.                      
001490         88  WS-HOLDING-NOT-NEW           VALUE 'N'.                      
001500     05  FILLER                       PIC X(01).                          
001510*                                                                         
001520 01  WS-FILE-STATUSES.                                                    
001530     05  WS-SEEDIN-STATUS             PIC X(02) VALUE SPACES.             
001540     05  WS-LEDGER-STATUS             PIC X(02) VALUE SPACES.             
001550     05  WS-HOLD-STATUS               PIC X(02) VALUE SPACES.             
001560     05  WS-ERRLOG-STATUS             PIC X(02) VALUE SPACES.             
001570     05  FILLER                       PIC X(01).                          
001580*                                                                         
001590 77  WS-REJECT-REASON                 PIC X(40).                          
001600*                                                                         
001610 01  WS-ERROR-LINE.                                                       
001620     05  EL-SEQ                       PIC 9(07).                          
001630     05  FILLER                       PIC X(02) VALUE SPACES.             
001640     05  EL-TICKER                    PIC X(10).                          
001650     05  FILLER                       PIC X(02) VALUE SPACES.             
001660     05  EL-REASON                    PIC X(40).                          
001670     05  FILLER                       PIC X(71) VALUE SPACES.             
001680*****************************************************************         
001690 PROCEDURE DIVISION.                                                      
001700*****************************************************************         
001710 000-MAIN-LINE.                                                           
001720*----------------------------------------------------------------*        
001730     ACCEPT CURRENT-DATE FROM DATE.                                       
001740     ACCEPT CURRENT-TIME FROM TIME.                                       
001750*                                                                         
001760     DISPLAY '*************** TFSEED01 - TRADE SEED LOAD *******'.        
001770     DISPLAY 'TFSEED01 STARTED DATE = ' CURRENT-MONTH '/'                 
001780             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.                 
001790*                                                                         
001800     PERFORM 100-CHECK-ALREADY-SEEDED THRU 100-EXIT.                      
001810*                                                                         
001820     IF WS-ALREADY-SEEDED                                                 
001830         DISPLAY 'TFSEED01: OWNER RECORDS ALREADY EXIST'                  
001840         DISPLAY 'TFSEED01: LOAD-ONCE GUARD - RUN SKIPPED'                
001850     ELSE                                                                 
001860         PERFORM 110-OPEN-RUN-FILES THRU 110-EXIT                         
001870         SORT SORTWK                                                      
001880             ON ASCENDING KEY TRN-TRADE-DATE                              
001890                              TRN-TRADE-SEQ-NO                            
001900             INPUT PROCEDURE IS 200-VALIDATE-AND-RELEASE                  
001910                             THRU 200-EXIT                                
001920             OUTPUT PROCEDURE IS 400-POST-ALL-TRADES                      
001930                              THRU 400-EXIT                               
001940         PERFORM 800-CLOSE-RUN-FILES THRU 800-EXIT                        
001950         PERFORM 900-WRITE-RUN-TOTALS THRU 900-EXIT                       
001960     END-IF.                                                              
001970*                                                                         
001980     DISPLAY '*************** TFSEED01 - END OF RUN ************'.        
001990     STOP RUN.                                                            
002000*----------------------------------------------------------------*        
002010 100-CHECK-ALREADY-SEEDED.                                                
002020*----------------------------------------------------------------*        
002030     OPEN INPUT TFLEDGER.                                                 
002040     IF WS-LEDGER-STATUS = '00'                                           
002050         READ TFLEDGER                                                    
002060             AT END                                                       
002070                 CONTINUE                                                 
002080             NOT AT END                                                   
002090                 SET WS-ALREADY-SEEDED TO TRUE                            
002100         END-READ                                                         
002110         CLOSE TFLEDGER                                                   
002120     END-IF.                                                              
002130 100-EXIT.                                                                
002140     EXIT.                                                                
002150*----------------------------------------------------------------*        
002160 110-OPEN-RUN-FILES.                                                      
002170*----------------------------------------------------------------*        
002180     OPEN OUTPUT TFLEDGER.                                                
002190     OPEN OUTPUT TFERRLOG.                                                
002200     OPEN I-O TFHOLD.                                                     
002210     IF WS-HOLD-STATUS NOT = '00'                                         
002220         OPEN OUTPUT TFHOLD                                               
002230         CLOSE TFHOLD                                                     
002240         OPEN I-O TFHOLD                                                  
002250     END-IF.                                                              
002260     MOVE ZERO TO WS-HOLD-NEXT-REL-KEY.                                   
002270 110-EXIT.                                                                
002280     EXIT.                                                                
002290*----------------------------------------------------------------*        
002300 200-VALIDATE-AND-RELEASE.                                                
002310*----------------------------------------------------------------*        
002320     OPEN INPUT TFSEEDIN.                                                 
002330     PERFORM 210-READ-SEED-RECORD THRU 210-EXIT.                          
002340     PERFORM 220-PROCESS-ONE-SEED-REC THRU 220-EXIT                       
002350         UNTIL WS-SEEDIN-EOF.                                             
002360     CLOSE TFSEEDIN.                                                      
002370 200-EXIT.                                                                
002380     EXIT.                                                                
002390*----------------------------------------------------------------*        
002400 210-READ-SEED-RECORD.                                                    
002410*----------------------------------------------------------------*        
002420     READ TFSEEDIN INTO TF-TRADE-RECORD                                   
002430         AT END                                                           
002440             SET WS-SEEDIN-EOF TO TRUE                                    
002450     END-READ.                                                            
002460     IF NOT WS-SEEDIN-EOF                                                 
002470         ADD 1 TO WS-SEED-READ-COUNT                                      
002480     END-IF.                                                              
002490 210-EXIT.                                                                
002500     EXIT.                                                                
002510*----------------------------------------------------------------*        
002520 220-PROCESS-ONE-SEED-REC.                                                
002530*----------------------------------------------------------------*        
002540     PERFORM 240-VALIDATE-TRADE THRU 240-EXIT.                            
002550     IF WS-RECORD-IS-VALID                                                
002560         ADD 1 TO WS-VALID-COUNT                                          
002570         MOVE WS-SEED-READ-COUNT TO TRN-TRADE-SEQ-NO                      
002580         RELEASE TF-TRADE-RECORD                                          
002590     ELSE                                                                 
002600         ADD 1 TO WS-REJECT-COUNT                                         
002610         PERFORM 250-LOG-REJECT THRU 250-EXIT                             
002620     END-IF.                                                              
002630     PERFORM 210-READ-SEED-RECORD THRU 210-EXIT.                          
002640 220-EXIT.                                                                
002650     EXIT.                                                                
002660*----------------------------------------------------------------*        
002670 240-VALIDATE-TRADE.                                                      
002680*----------------------------------------------------------------*        
002690     SET WS-RECORD-IS-VALID TO TRUE.                                      
002700     MOVE SPACES TO WS-REJECT-REASON.                                     
002710*                                                                         
002720     IF TRN-TRADE-DATE = ZERO                                             
002730         MOVE 'MISSING OR INVALID TRADE DATE' TO WS-REJECT-REASON         
002740         SET WS-RECORD-NOT-VALID TO TRUE                                  
002750     ELSE                                                                 
002760         IF TRN-TRADE-DATE-MM < 1 OR > 12                                 
002770             MOVE 'MISSING OR INVALID TRADE DATE'                         
002780                                          TO WS-REJECT-REASON             
002790             SET WS-RECORD-NOT-VALID TO TRUE                              
002800         ELSE                                                             
002810             IF TRN-TRADE-DATE-DD < 1 OR > 31                             
002820                 MOVE 'MISSING OR INVALID TRADE DATE'                     
002830                                          TO WS-REJECT-REASON             
002840                 SET WS-RECORD-NOT-VALID TO TRUE                          
002850             END-IF                                                       
002860         END-IF                                                           
002870     END-IF.                                                              
002880*                                                                         
002890     IF WS-RECORD-IS-VALID AND TRN-TRADE-TICKER = SPACES                  
002900         MOVE 'MISSING TICKER' TO WS-REJECT-REASON                        
002910         SET WS-RECORD-NOT-VALID TO TRUE                                  
002920     END-IF.                                                              
002930*                                                                         
002940     IF WS-RECORD-IS-VALID                                                
002950         IF TRN-TRADE-TYPE = 'Buy '                                       
002960             MOVE 'BUY ' TO TRN-TRADE-TYPE                                
002970         ELSE                                                             
002980             IF TRN-TRADE-TYPE = 'Sell'                                   
002990                 MOVE 'SELL' TO TRN-TRADE-TYPE                            
003000             ELSE                                                         
003010                 MOVE 'MISSING OR INVALID TRADE TYPE'                     
003020                                          TO WS-REJECT-REASON             
003030                 SET WS-RECORD-NOT-VALID TO TRUE                          
003040             END-IF                                                       
003050         END-IF                                                           
003060     END-IF.                                                              
003070*                                                                         
003080     IF WS-RECORD-IS-VALID AND TRN-TRADE-QUANTITY NOT > 0                 
003090         MOVE 'QUANTITY MISSING OR NOT POSITIVE'                          
003100                                          TO WS-REJECT-REASON             
003110         SET WS-RECORD-NOT-VALID TO TRUE                                  
003120     END-IF.                                                              
003130*                                                                         
003140     IF WS-RECORD-IS-VALID AND TRN-TRADE-PRICE-PER-UNIT NOT > 0           
003150         MOVE 'PRICE MISSING OR NOT POSITIVE'                             
003160                                          TO WS-REJECT-REASON             
003170         SET WS-RECORD-NOT-VALID TO TRUE                                  
003180     END-IF.                                                              
003190*                                                                         
003200     IF WS-RECORD-IS-VALID AND TRN-TRADE-OWNER-NAME = SPACES              
003210         MOVE 'MISSING OWNER NAME' TO WS-REJECT-REASON                    
003220         SET WS-RECORD-NOT-VALID TO TRUE                                  
003230     END-IF.                                                              
003240*                                                                         
003250     IF WS-RECORD-IS-VALID AND TRN-TRADE-SOURCE-NAME = SPACES             
003260         MOVE 'MISSING SOURCE NAME' TO WS-REJECT-REASON                   
003270         SET WS-RECORD-NOT-VALID TO TRUE                                  
003280     END-IF.                                                              
003290 240-EXIT.                                                                
003300     EXIT.                                                                
003310*----------------------------------------------------------------*        
003320 250-LOG-REJECT.                                                          
003330*----------------------------------------------------------------*        
003340     MOVE SPACES      TO WS-ERROR-LINE.                                   
003350     MOVE WS-SEED-READ-COUNT TO EL-SEQ.                                   
003360     MOVE TRN-TRADE-TICKER   TO EL-TICKER.                                
003370     MOVE WS-REJECT-REASON   TO EL-REASON.                                
003380     WRITE ERRLOG-FD-RECORD FROM WS-ERROR-LINE.                           
003390     DISPLAY 'TFSEED01: RECORD ' WS-SEED-READ-COUNT                       
003400             ' REJECTED - ' WS-REJECT-REASON.                             
003410 250-EXIT.                                                                
003420     EXIT.                                                                
003430*----------------------------------------------------------------*        
003440 400-POST-ALL-TRADES.                                                     
003450*----------------------------------------------------------------*        
003460     PERFORM 410-RETURN-SORTED-TRADE THRU 410-EXIT.                       
003470     PERFORM 420-POST-ONE-TRADE THRU 420-EXIT                             
003480         UNTIL WS-SORT-EOF.                                               
003490 400-EXIT.                                                                
003500     EXIT.                                                                
003510*----------------------------------------------------------------*        
003520 410-RETURN-SORTED-TRADE.                                                 
003530*----------------------------------------------------------------*        
003540     RETURN SORTWK                                                        
003550         AT END                                                           
003560             SET WS-SORT-EOF TO TRUE                                      
003570     END-RETURN.                                                          
003580 410-EXIT.                                                                
003590     EXIT.                                                                
003600*----------------------------------------------------------------*        
003610 420-POST-ONE-TRADE.                                                      
003620*----------------------------------------------------------------*        
003630     PERFORM 430-CHECK-ASSOCIATION     THRU 430-EXIT.                     
003640     PERFORM 440-FIND-OR-CREATE-HOLDING THRU 440-EXIT.                    
003650*                                                                         
003660     MOVE 'POST  ' TO WS-HOLD-FUNCTION.                                   
003670     CALL 'TFHOLD01' USING WS-HOLD-CALL-CTL                               
003680                           TF-HOLDING-RECORD                              
003690                           TF-TRADE-RECORD.                               
003700*                                                                         
003710     PERFORM 450-SAVE-HOLDING         THRU 450-EXIT.                      
003720     PERFORM 460-APPEND-LEDGER-ENTRY  THRU 460-EXIT.                      
003730     ADD 1 TO WS-POST-COUNT.                                              
003740     PERFORM 410-RETURN-SORTED-TRADE  THRU 410-EXIT.                      
003750 420-EXIT.                                                                
003760     EXIT.                                                                
003770*----------------------------------------------------------------*        
003780 430-CHECK-ASSOCIATION.                                                   
003790*----------------------------------------------------------------*        
003800     SET WS-ASSOC-NOT-FOUND TO TRUE.                                      
003810     MOVE 1 TO WS-ASSOC-IDX.                                              
003820     PERFORM 432-SCAN-ASSOC-TABLE THRU 432-EXIT                           
003830         UNTIL WS-ASSOC-IDX > WS-ASSOC-COUNT                              
003840            OR WS-ASSOC-FOUND.                                            
003850     IF WS-ASSOC-NOT-FOUND                                                
003860         PERFORM 434-ADD-ASSOCIATION THRU 434-EXIT                        
003870     END-IF.                                                              
003880 430-EXIT.                                                                
003890     EXIT.                                                                
003900*----------------------------------------------------------------*        
003910 432-SCAN-ASSOC-TABLE.                                                    
003920*----------------------------------------------------------------*        
003930     IF WS-ASSOC-OWNER(WS-ASSOC-IDX)  = TRN-TRADE-OWNER-NAME              
003940        AND WS-ASSOC-SOURCE(WS-ASSOC-IDX) = TRN-TRADE-SOURCE-NAME         
003950         SET WS-ASSOC-FOUND TO TRUE                                       
003960     ELSE                                                                 
003970         ADD 1 TO WS-ASSOC-IDX                                            
003980     END-IF.                                                              
003990 432-EXIT.                                                                
004000     EXIT.                                                                
004010*----------------------------------------------------------------*        
004020 434-ADD-ASSOCIATION.                                                     
004030*----------------------------------------------------------------*        
004040     IF WS-ASSOC-COUNT < 500                                              
004050         ADD 1 TO WS-ASSOC-COUNT                                          
004060         MOVE TRN-TRADE-OWNER-NAME                                        
004070                         TO WS-ASSOC-OWNER(WS-ASSOC-COUNT)                
004080         MOVE TRN-TRADE-SOURCE-NAME                                       
004090                         TO WS-ASSOC-SOURCE(WS-ASSOC-COUNT)               
004100     ELSE                                                                 
004110         DISPLAY 'TFSEED01: ASSOCIATION TABLE FULL - OWNER '              
004120                 'NOT ADDED'                                              
004130     END-IF.                                                              
004140 434-EXIT.                                                                
004150     EXIT.                                                                
004160*----------------------------------------------------------------*        
004170 440-FIND-OR-CREATE-HOLDING.                                              
004180*----------------------------------------------------------------*        
004190     SET WS-HOLDING-NOT-FOUND TO TRUE.                                    
004200     SET WS-HOLDING-NOT-NEW   TO TRUE.                                    
004210     MOVE 1 TO WS-HOLD-REL-KEY.                                           
004220     PERFORM 442-SCAN-HOLDING-FILE THRU 442-EXIT                          
004230         UNTIL WS-HOLD-REL-KEY > WS-HOLD-NEXT-REL-KEY                     
004240            OR WS-HOLDING-WAS-FOUND.                                      
004250     IF WS-HOLDING-NOT-FOUND                                              
004260         PERFORM 444-CREATE-HOLDING THRU 444-EXIT                         
004270     END-IF.                                                              
004280 440-EXIT.                                                                
004290     EXIT.                                                                
004300*----------------------------------------------------------------*        
004310 442-SCAN-HOLDING-FILE.                                                   
004320*----------------------------------------------------------------*        
004330     READ TFHOLD INTO TF-HOLDING-RECORD                                   
004340         INVALID KEY                                                      
004350             CONTINUE                                                     
004360     END-READ.                                                            
004370     IF WS-HOLD-STATUS = '00'                                             
004380         AND HLD-TICKER      = TRN-TRADE-TICKER                           
004390         AND HLD-OWNER-NAME  = TRN-TRADE-OWNER-NAME                       
004400         AND HLD-SOURCE-NAME = TRN-TRADE-SOURCE-NAME                      
004410         AND HLD-CLOSE-DATE  = ZERO                                       
004420         SET WS-HOLDING-WAS-FOUND TO TRUE                                 
004430     ELSE                                                                 
004440         ADD 1 TO WS-HOLD-REL-KEY                                         
004450     END-IF.                                                              
004460 442-EXIT.                                                                
004470     EXIT.                                                                
004480*----------------------------------------------------------------*        
004490 444-CREATE-HOLDING.                                                      
004500*----------------------------------------------------------------*        
004510     ADD 1 TO WS-HOLD-NEXT-REL-KEY.                                       
004520     MOVE WS-HOLD-NEXT-REL-KEY TO WS-HOLD-REL-KEY.                        
004530     SET WS-HOLDING-IS-NEW TO TRUE.                                       
004540     MOVE SPACES TO TF-HOLDING-RECORD.                                    
004550     MOVE TRN-TRADE-TICKER      TO HLD-TICKER.                            
004560     MOVE TRN-TRADE-OWNER-NAME  TO HLD-OWNER-NAME.                        
004570     MOVE TRN-TRADE-SOURCE-NAME TO HLD-SOURCE-NAME.                       
004580     MOVE TRN-TRADE-DATE        TO HLD-OPEN-DATE.                         
004590     MOVE 'RESET ' TO WS-HOLD-FUNCTION.                                   
004600     CALL 'TFHOLD01' USING WS-HOLD-CALL-CTL                               
004610                           TF-HOLDING-RECORD                              
004620                           TF-TRADE-RECORD.                               
004630 444-EXIT.                                                                
004640     EXIT.                                                                
004650*----------------------------------------------------------------*        
004660 450-SAVE-HOLDING.                                                        
004670*----------------------------------------------------------------*        
004680     IF WS-HOLDING-IS-NEW                                                 
004690         WRITE HOLD-FD-RECORD FROM TF-HOLDING-RECORD                      
004700     ELSE                                                                 
004710         REWRITE HOLD-FD-RECORD FROM TF-HOLDING-RECORD                    
004720     END-IF.                                                              
004730     IF WS-HOLD-STATUS NOT = '00'                                         
004740         DISPLAY 'TFSEED01: TFHOLD I/O ERROR, STATUS='                    
004750                 WS-HOLD-STATUS                                           
004760     END-IF.                                                              
004770 450-EXIT.                                                                
004780     EXIT.                                                                
004790*----------------------------------------------------------------*        
004800 460-APPEND-LEDGER-ENTRY.                                                 
004810*----------------------------------------------------------------*        
004820     MOVE HLD-OPEN-DATE TO TRN-LINK-OPEN-DATE.                            
004830     SET TRN-ACTION-IS-ADD TO TRUE.                                       
004840     WRITE LEDG-FD-RECORD FROM TF-TRADE-RECORD.                           
004850     IF WS-LEDGER-STATUS NOT = '00'                                       
004860         DISPLAY 'TFSEED01: TFLEDGER I/O ERROR, STATUS='                  
004870                 WS-LEDGER-STATUS                                         
004880     END-IF.                                                              
004890 460-EXIT.                                                                
004900     EXIT.                                                                
004910*----------------------------------------------------------------*        
004920 800-CLOSE-RUN-FILES.                                                     
004930*----------------------------------------------------------------*        
004940     CLOSE TFLEDGER.                                                      
004950     CLOSE TFHOLD.                                                        
004960     CLOSE TFERRLOG.                                                      
004970 800-EXIT.                                                                
004980     EXIT.                                                                
004990*----------------------------------------------------------------*        
005000 900-WRITE-RUN-TOTALS.                                                    
005010*----------------------------------------------------------------*        
005020     DISPLAY 'TFSEED01: SEED RECORDS READ = ' WS-SEED-READ-COUNT.         
005030     DISPLAY 'TFSEED01: RECORDS VALID     = ' WS-VALID-COUNT.             
005040     DISPLAY 'TFSEED01: RECORDS REJECTED  = ' WS-REJECT-COUNT.            
005050     DISPLAY 'TFSEED01: TRADES POSTED     = ' WS-POST-COUNT.              
005060 900-EXIT.                                                                
005070     EXIT.                                                                
005080                                                                          
