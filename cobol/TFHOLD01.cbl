000010*****************************************************************         
000020* PROGRAM  : TFHOLD01                                                     
000030* Author   : SANDEEP PRAJAPATI                                            
000040* Date     : 21-05-2020                                                   
000050* Purpose  : HOLDING POST/RESET ENGINE - APPLIES ONE TRADE TO A           
000060*          : HOLDING'S RUNNING TOTALS, OR RESETS A HOLDING BEFORE         
000070*          : A FULL REPLAY.  CALLED BY TFSEED01 AND TFMAINT01.            
000080*          : THIS IS THE ONE PLACE THE AVERAGE-COST/NET-COST/             
000090*          : CLOSURE ARITHMETIC IS WRITTEN - EVERY CALLER USES            
000100*          : THE SAME COPY OF IT, SO A RECALCULATION REPLAY AND           
000110*          : A LIVE POST ALWAYS AGREE.                                    
000120* Tectonics: COBC                                                         
000130*****************************************************************         
000140*                        CHANGE LOG                                       
000150*-----------------------------------------------------------------        
000160* 21-05-2020  SANDEEP P.      CR-1001  ORIGINAL PROGRAM - POST            
000170*           :                          FUNCTION ONLY.                     
000180* 30-06-2020  SANDEEP P.      CR-1007  ADDED HLD-LATEST-TRADE-PRC         
000190*           :                          SET ON EVERY POST, BUY OR          
000200*           :                          SELL.                              
000210* 18-07-2020  SANDEEP P.      CR-1009  RESET FUNCTION ADDED FOR           
000220*           :                          THE NEW RECALCULATE-FROM-          
000230*           :                          SCRATCH FLOW IN TFMAINT01.         
000240* 09-11-1998  R PRAJAPATI     CR-Y2K1  TRADE-DATE/CLOSE-DATE MOVES        
000250*           :                          NOW CARRY FULL CCYYMMDD -          
000260*           :                          NO WINDOWING ASSUMED.              
000270* 02-03-2021  J KULKARNI      CR-1033  REALIZED-PNL-PCT NOW ROUNDS        
000280*           :                          THE RATIO BEFORE THE TIMES-        
000290*           :                          100, PER THE REVISED CALC          
000300*           :                          SPEC FROM FINANCE.                 
000310* 02-03-2021  J KULKARNI      CR-1033  ADDED HLD-REALIZED-SET-SW          
000320*           :                          HANDLING ON RESET AND POST.        
000330* 19-08-2021  S PRAJAPATI     CR-1040  QA AUDIT FOUND WS-PNL-RATIO        
000340*           :                          DECLARED TO 8 DECIMALS, SO         
000350*           :                          THE ROUNDED COMPUTE ROUNDED        
000360*           :                          TO 8 PLACES, NOT THE 4             
000370*           :                          CR-1033 SAID IT WOULD.  CUT        
000380*           :                          BACK TO V9(04) SO THE RATIO        
000390*           :                          ROUNDS HALF-UP TO 4 DIGITS         
000400*           :                          BEFORE THE TIMES-100, AS           
000410*           :                          THE FINANCE SPEC ACTUALLY          
000420*           :                          REQUIRES.                          
000430* 20-08-2021  S PRAJAPATI     CR-1045  QA ALSO NOTED THE LONE             
000440*           :                          ITEMS AT THE TOP OF                
000450*           :                          WORKING-STORAGE WERE               
000460*           :                          LEVEL 01 - SHOP STANDARD IS        
000470*           :                          LEVEL 77 FOR A LONE ELEMENT        
000480*           :                          ITEM.  RELEVELLED.                 
000490* 21-08-2021  J KULKARNI      CR-1047  C0001-RESET-HOLDING ZEROED         
000500*           :                          EVERY ACCUMULATOR EXCEPT           
000510*           :                          HLD-STOP-LOSS - SINCE THE          
000520*           :                          FIELD IS SPACES-INITIALISED        
000530*           :                          BY THE CALLER AND NO PATH          
000540*           :                          EVER MOVES A VALUE INTO IT,        
000550*           :                          A S9(13)V9(04) DISPLAY             
000560*           :                          FIELD WAS CARRYING SPACES          
000570*           :                          ON EVERY HOLDING ON FILE.          
000580*           :                          ADDED TO THE ZERO LIST.            
000590*           :                          ALSO DROPPED THE UNUSED            
000600*           :                          CLASS TRADE-ACTION-CLASS           
000610*           :                          TEST FROM SPECIAL-NAMES -          
000620*           :                          ACTION CODES ARE NEVER             
000630*           :                          INSPECTED HERE, THAT LOGIC         
000640*           :                          LIVES IN TFMAINT01/TFSEED01        
000650*****************************************************************         
000660 IDENTIFICATION DIVISION.                                                 
000670*****************************************************************         
000680 PROGRAM-ID.    TFHOLD01.                                                 
000690 AUTHOR.        SANDEEP PRAJAPATI.                                        
000700 INSTALLATION.  TRADEFLOW HOLDINGS - BATCH SYSTEMS.                       
000710 DATE-WRITTEN.  21-05-2020.                                               
000720 DATE-COMPILED.                                                           
000730 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000740*****************************************************************         
000750 ENVIRONMENT DIVISION.                                                    
000760*****************************************************************         
000770 CONFIGURATION SECTION.                                                   
000780 SOURCE-COMPUTER.  IBM-370.                                               
000790 OBJECT-COMPUTER.  IBM-370.                                               
000800 SPECIAL-NAMES.                                                           
000810     C01 IS TOP-OF-FORM.                                                  
000820*****************************************************************         
000830 DATA DIVISION.                                                           
000840*****************************************************************         
000850 WORKING-STORAGE SECTION.                                                 
000860*                                                                         
000870 77  WS-CALL-COUNT                    PIC 9(07) COMP.                     
000880 77  WS-TRADE-VALUE                   PIC S9(13)V9(04).                   
000890 77  WS-PNL-RATIO                     PIC S9(05)V9(04).                   
000900 01  WS-WORK-AREAS.                                                       
000910     05  WS-FUNCTION-VALID-SW         PIC X(01) VALUE 'Y'.                
000920         88  WS-FUNCTION-IS-VALID         VALUE 'Y'.                      
000930         88  WS-FUNCTION-NOT-VALID        VALUE 'N'.                      
000940     05  FILLER                       PIC X(10).                          
000950*****************************************************************         
000960 LINKAGE SECTION.                                                         
000970*****************************************************************         
000980 01  LK-CONTROL-AREA.                                                     
000990     05  LK-FUNCTION-CODE             PIC X(06).                          
001000         88  LK-FUNCTION-IS-POST          VALUE 'POST  '.                 
001010         88  LK-FUNCTION-IS-RESET         VALUE 'RESET '.                 
001020     05  LK-RETURN-CODE               PIC X(02).                          
001030         88  LK-RETURN-IS-OK              VALUE '00'.                     
001040     05  FILLER                       PIC X(08).                          
001050*                                                                         
001060 COPY TFHLDRC.                                                            
001070*                                                                         
001080 COPY TFTRDRC.                                                            
001090*****************************************************************         
001100 PROCEDURE DIVISION USING LK-CONTROL-AREA                                 
001110                          TF-HOLDING-RECORD                               
001120                          TF-TRADE-RECORD.                                
001130*****************************************************************         
001140 A0001-MAIN.                                                              
001150*----------------------------------------------------------------*        
001160     ADD 1 TO WS-CALL-COUNT.                                              
001170     MOVE '00' TO LK-RETURN-CODE.                                         
001180*                                                                         
001190     EVALUATE TRUE                                                        
001200         WHEN LK-FUNCTION-IS-POST                                         
001210             PERFORM B0001-POST-TRADE  THRU B0001-EX                      
001220         WHEN LK-FUNCTION-IS-RESET                                        
001230             PERFORM C0001-RESET-HOLDING THRU C0001-EX                    
001240         WHEN OTHER                                                       
001250             MOVE '99' TO LK-RETURN-CODE                                  
001260     END-EVALUATE.                                                        
001270*                                                                         
001280     GOBACK.                                                              
001290*                                                                         
001300 A0001-MAIN-EX.                                                           
001310     EXIT.                                                                
001320*----------------------------------------------------------------*        
001330 B0001-POST-TRADE.                                                        
001340*----------------------------------------------------------------*        
001350     COMPUTE WS-TRADE-VALUE =                                             
001360         TRN-TRADE-QUANTITY * TRN-TRADE-PRICE-PER-UNIT.                   
001370*                                                                         
001380     MOVE TRN-TRADE-PRICE-PER-UNIT TO HLD-LATEST-TRADE-PRICE.             
001390*                                                                         
001400     IF TRN-TYPE-IS-BUY                                                   
001410         ADD TRN-TRADE-QUANTITY TO HLD-TOTAL-BUY-QTY                      
001420         ADD WS-TRADE-VALUE     TO HLD-TOTAL-BUY-COST                     
001430         IF HLD-TOTAL-BUY-QTY > 0                                         
001440             COMPUTE HLD-AVERAGE-COST ROUNDED =                           
001450                 HLD-TOTAL-BUY-COST / HLD-TOTAL-BUY-QTY                   
001460         END-IF                                                           
001470     ELSE                                                                 
001480         ADD TRN-TRADE-QUANTITY TO HLD-TOTAL-SELL-QTY                     
001490         ADD WS-TRADE-VALUE     TO HLD-TOTAL-SELL-VALUE                   
001500     END-IF.                                                              
001510*                                                                         
001520     COMPUTE HLD-NET-QUANTITY =                                           
001530         HLD-TOTAL-BUY-QTY - HLD-TOTAL-SELL-QTY.                          
001540     COMPUTE HLD-NET-COST =                                               
001550         HLD-TOTAL-BUY-COST - HLD-TOTAL-SELL-VALUE.                       
001560*                                                                         
001570     IF HLD-NET-QUANTITY = 0                                              
001580         MOVE TRN-TRADE-DATE TO HLD-CLOSE-DATE                            
001590         COMPUTE HLD-REALIZED-PNL =                                       
001600             HLD-TOTAL-SELL-VALUE - HLD-TOTAL-BUY-COST                    
001610         MOVE 'Y' TO HLD-REALIZED-SET-SW                                  
001620         IF HLD-TOTAL-BUY-COST > 0                                        
001630             COMPUTE WS-PNL-RATIO ROUNDED =                               
001640                 HLD-REALIZED-PNL / HLD-TOTAL-BUY-COST                    
001650             COMPUTE HLD-REALIZED-PNL-PCT = WS-PNL-RATIO * 100            
001660         END-IF                                                           
001670         SET HLD-STATUS-IS-CLOSED TO TRUE                                 
001680     ELSE                                                                 
001690         SET HLD-STATUS-IS-OPEN TO TRUE                                   
001700     END-IF.                                                              
001710*                                                                         
001720 B0001-EX.                                                                
001730     EXIT.                                                                
001740*----------------------------------------------------------------*        
001750 C0001-RESET-HOLDING.                                                     
001760*----------------------------------------------------------------*        
001770     MOVE ZERO TO HLD-NET-QUANTITY                                        
001780                  HLD-AVERAGE-COST                                        
001790                  HLD-NET-COST                                            
001800                  HLD-TOTAL-BUY-QTY                                       
001810                  HLD-TOTAL-BUY-COST                                      
001820                  HLD-TOTAL-SELL-QTY                                      
001830                  HLD-TOTAL-SELL-VALUE                                    
001840                  HLD-REALIZED-PNL                                        
001850                  HLD-REALIZED-PNL-PCT                                    
001860                  HLD-CLOSE-DATE                                          
001870                  HLD-STOP-LOSS.                                          
001880     MOVE 'N' TO HLD-REALIZED-SET-SW.                                     
001890     SET HLD-STATUS-IS-OPEN TO TRUE.                                      
001900*                                                                         
001910 C0001-EX.                                                                
001920     EXIT.                                                                
001930                                                                          
001940                                                                          
001950                                                                          
