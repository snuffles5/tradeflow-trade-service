000010*****************************************************************         
000020* PROGRAM  : TFSUM01                                                      
000030* Author   : SANDEEP PRAJAPATI                                            
000040* Date     : 20-07-2020                                                   
000050* Purpose  : HOLDINGS NET-COST SUMMARY REPORT - READS THE FULL            
000060*          : HOLDING FILE AND BREAKS ON OWNER+SOURCE IN THE ORDER         
000070*          : EACH PAIR FIRST APPEARS IN THE FILE (NOT SORTED),            
000080*          : WRITES ONE LINE PER GROUP PLUS A GRAND TOTAL LINE.           
000090* Tectonics: COBC                                                         
000100*****************************************************************         
000110*                        CHANGE LOG                                       
000120*-----------------------------------------------------------------        
000130* 20-07-2020  SANDEEP P.      CR-1009  ORIGINAL PROGRAM.                  
000140* 09-11-1998  R PRAJAPATI     CR-Y2K1  REVIEWED - NO 2-DIGIT YEAR         
000150*           :                          FIELDS ARE USED BY THIS            
000160*           :                          REPORT.                            
000170* 05-03-2021  J KULKARNI      CR-1033  SUMM-NET-COST/GRAND-TOTAL          
000180*           :                          WIDENED TO S9(15) IN THE           
000190*           :                          COPYBOOK TO MATCH.                 
000200* 22-06-2021  SANDEEP P.      CR-1041  DROPPED THE SEPARATE EDITED        
000210*           :                          PRINT LINE - TFSUMOUT NOW          
000220*           :                          WRITES TF-SUMMARY-RECORD           
000230*           :                          DIRECTLY, ONE COPY OF THE          
000240*           :                          GROUP KEY INSTEAD OF TWO.          
000250* 20-08-2021  S PRAJAPATI     CR-1044  CR-1041 ALSO DROPPED THE           
000260*           :                          EDITING - TFSUMOUT WAS             
000270*           :                          SHOWING NET-COST TO 4              
000280*           :                          DECIMALS (THE RAW COPYBOOK         
000290*           :                          PRECISION) INSTEAD OF THE          
000300*           :                          2 THE REPORT SPEC CALLS            
000310*           :                          FOR.  RESTORED A SEPARATE          
000320*           :                          EDITED WS-PRINT-LINE FOR           
000330*           :                          TFSUMOUT; TF-SUMMARY-RECORD        
000340*           :                          IS NOW THE ACCUMULATOR             
000350*           :                          SHAPE ONLY, NOT WHAT GOES          
000360*           :                          OUT ON THE FILE.                   
000370* 20-08-2021  S PRAJAPATI     CR-1045  RELEVELLED WS-GRAND-TOTAL          
000380*           :                          FROM 01 TO 77 - SHOP               
000390*           :                          STANDARD FOR A LONE                
000400*           :                          WORKING-STORAGE ITEM.              
000410*****************************************************************         
000420 IDENTIFICATION DIVISION.                                                 
000430*****************************************************************         
000440 PROGRAM-ID.    TFSUM01.                                                  
000450 AUTHOR.        SANDEEP PRAJAPATI.                                        
000460 INSTALLATION.  TRADEFLOW HOLDINGS - BATCH SYSTEMS.                       
000470 DATE-WRITTEN.  20-07-2020.                                               
000480 DATE-COMPILED.                                                           
000490 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000500*****************************************************************         
000510 ENVIRONMENT DIVISION.                                                    
000520*****************************************************************         
000530 CONFIGURATION SECTION.                                                   
000540 SOURCE-COMPUTER.  IBM-370.                                               
000550 OBJECT-COMPUTER.  IBM-370.                                               
000560 SPECIAL-NAMES.                                                           
000570     C01 IS TOP-OF-FORM.                                                  
000580 INPUT-OUTPUT SECTION.                                                    
000590 FILE-CONTROL.                                                            
000600*                                                                         
000610     SELECT TFHOLD   ASSIGN TO TFHOLD                                     
000620         ORGANIZATION IS RELATIVE                                         
000630         ACCESS MODE  IS SEQUENTIAL                                       
000640         FILE STATUS  IS WS-HOLD-STATUS.                                  
000650*                                                                         
000660     SELECT TFSUMOUT ASSIGN TO TFSUMOUT                                   
000670         ORGANIZATION IS SEQUENTIAL                                       
000680         FILE STATUS  IS WS-SUMOUT-STATUS.                                
000690*****************************************************************         
000700 DATA DIVISION.                                                           
000710*****************************************************************         
000720 FILE SECTION.                                                            
000730*                                                                         
000740 FD  TFHOLD.                                                              
000750 01  HOLD-FD-RECORD                  PIC X(300).                          
000760*                                                                         
000770 FD  TFSUMOUT RECORDING MODE F.                                           
000780 01  SUMOUT-FD-RECORD                PIC X(082).                          
000790*****************************************************************         
000800 WORKING-STORAGE SECTION.                                                 
000810*                                                                         
000820 COPY TFHLDRC.                                                            
000830*                                                                         
000840 COPY TFSUMRC.                                                            
000850*                                                                         
000860*    TFSUMOUT PRINT LINE - TF-SUMMARY-RECORD CARRIES THE RUNNING          
000870*    NET-COST AT FULL COPYBOOK PRECISION FOR THE ACCUMULATOR; THE         
000880*    REPORT ITSELF SHOWS NET-COST TO 2 DECIMALS, SIGNED, RIGHT            
000890*    JUSTIFIED - THIS IS THE EDITED LAYOUT THAT ACTUALLY GOES OUT         
000900*    ON TFSUMOUT.  SEE CR-1044.                                           
000910 01  WS-PRINT-LINE.                                                       
000920     05  PRT-GROUP-KEY                PIC X(61).                          
000930     05  FILLER                       PIC X(02) VALUE SPACES.             
000940     05  PRT-NET-COST                 PIC -(14)9.99.                      
000950     05  FILLER                       PIC X(01) VALUE SPACES.             
000960*                                                                         
000970 01  SYSTEM-DATE-AND-TIME.                                                
000980     05  CURRENT-DATE.                                                    
000990         10  CURRENT-YEAR             PIC 9(02).                          
001000         10  CURRENT-MONTH            PIC 9(02).                          
001010         10  CURRENT-DAY              PIC 9(02).                          
001020     05  CURRENT-TIME.                                                    
001030         10  CURRENT-HOUR             PIC 9(02).                          
001040         10  CURRENT-MINUTE           PIC 9(02).                          
001050         10  CURRENT-SECOND           PIC 9(02).                          
001060         10  CURRENT-HNDSEC           PIC 9(02).                          
001070     05  FILLER                       PIC X(01).                          
001080*                                                                         
001090 01  WS-GROUP-TABLE.                                                      
001100     05  WS-GROUP-COUNT               PIC 9(05) COMP.                     
001110     05  FILLER                       PIC X(01).                          
001120     05  WS-GROUP-ENTRY OCCURS 500 TIMES.                                 
001130         10  WS-GROUP-OWNER           PIC X(30).                          
001140         10  WS-GROUP-SOURCE          PIC X(30).                          
001150         10  WS-GROUP-NET-COST        PIC S9(15)V9(04).                   
001160*                                                                         
001170 77  WS-GRAND-TOTAL                   PIC S9(15)V9(04).                   
001180*                                                                         
001190 01  WS-COUNTERS.                                                         
001200     05  WS-HOLD-READ-COUNT           PIC 9(07) COMP.                     
001210     05  WS-GROUP-IDX                 PIC 9(05) COMP.                     
001220     05  WS-LINE-COUNT                PIC 9(05) COMP.                     
001230     05  FILLER                       PIC X(01).                          
001240*                                                                         
001250 01  WS-SWITCHES.                                                         
001260     05  WS-HOLD-EOF-SW               PIC X(01) VALUE 'N'.                
001270         88  WS-HOLD-EOF                  VALUE 'Y'.                      
001280     05  WS-GROUP-FOUND-SW            PIC X(01) VALUE 'N'.                
001290         88  WS-GROUP-WAS-FOUND           VALUE 'Y'.                      
001300         88  WS-GROUP-NOT-FOUND           VALUE 'N'.                      
001310     05  FILLER                       PIC X(01).                          
001320*                                                                         
001330 01  WS-FILE-STATUSES.                                                    
001340     05  WS-HOLD-STATUS               PIC X(02) VALUE SPACES.             
001350     05  WS-SUMOUT-STATUS             PIC X(02) VALUE SPACES.             
001360     05  FILLER                       PIC X(01).                          
001370*****************************************************************         
001380 PROCEDURE DIVISION.                                                      
001390*****************************************************************         
001400 000-MAIN-LINE.                                                           
001410*----------------------------------------------------------------*        
001420     ACCEPT CURRENT-DATE FROM DATE.                                       
001430     ACCEPT CURRENT-TIME FROM TIME.                                       
001440*                                                                         
001450     DISPLAY 'TFSUM01 - HOLDINGS NET-COST SUMMARY REPORT'.                
001460     DISPLAY 'TFSUM01 STARTED DATE = ' CURRENT-MONTH '/'                  
001470             CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.                 
001480*                                                                         
001490     PERFORM 100-OPEN-RUN-FILES   THRU 100-EXIT.                          
001500     PERFORM 200-BUILD-SUMMARY    THRU 200-EXIT.                          
001510     PERFORM 300-WRITE-REPORT     THRU 300-EXIT.                          
001520     PERFORM 800-CLOSE-RUN-FILES  THRU 800-EXIT.                          
001530     PERFORM 900-WRITE-RUN-TOTALS THRU 900-EXIT.                          
001540*                                                                         
001550     DISPLAY 'TFSUM01 - END OF RUN'.                                      
001560     STOP RUN.                                                            
001570*----------------------------------------------------------------*        
001580 100-OPEN-RUN-FILES.                                                      
001590*----------------------------------------------------------------*        
001600     OPEN INPUT  TFHOLD.                                                  
001610     OPEN OUTPUT TFSUMOUT.                                                
001620 100-EXIT.                                                                
001630     EXIT.                                                                
001640*----------------------------------------------------------------*        
001650 200-BUILD-SUMMARY.                                                       
001660*----------------------------------------------------------------*        
001670     MOVE ZERO TO WS-GRAND-TOTAL.                                         
001680     PERFORM 210-READ-HOLDING THRU 210-EXIT.                              
001690     PERFORM 220-ACCUMULATE-HOLDING THRU 220-EXIT                         
001700         UNTIL WS-HOLD-EOF.                                               
001710 200-EXIT.                                                                
001720     EXIT.                                                                
001730*----------------------------------------------------------------*        
001740 210-READ-HOLDING.                                                        
001750*----------------------------------------------------------------*        
001760     READ TFHOLD INTO TF-HOLDING-RECORD                                   
001770         AT END                                                           
001780             SET WS-HOLD-EOF TO TRUE                                      
001790     END-READ.                                                            
001800     IF NOT WS-HOLD-EOF                                                   
001810         ADD 1 TO WS-HOLD-READ-COUNT                                      
001820     END-IF.                                                              
001830 210-EXIT.                                                                
001840     EXIT.                                                                
001850*----------------------------------------------------------------*        
001860 220-ACCUMULATE-HOLDING.                                                  
001870*----------------------------------------------------------------*        
001880     PERFORM 230-FIND-OR-ADD-GROUP THRU 230-EXIT.                         
001890     ADD HLD-NET-COST TO WS-GROUP-NET-COST(WS-GROUP-IDX).                 
001900     ADD HLD-NET-COST TO WS-GRAND-TOTAL.                                  
001910     PERFORM 210-READ-HOLDING THRU 210-EXIT.                              
001920 220-EXIT.                                                                
001930     EXIT.                                                                
001940*----------------------------------------------------------------*        
001950 230-FIND-OR-ADD-GROUP.                                                   
001960*----------------------------------------------------------------*        
001970     SET WS-GROUP-NOT-FOUND TO TRUE.                                      
001980     MOVE 1 TO WS-GROUP-IDX.                                              
001990     PERFORM 232-SCAN-GROUP-TABLE THRU 232-EXIT                           
002000         UNTIL WS-GROUP-IDX > WS-GROUP-COUNT                              
002010            OR WS-GROUP-WAS-FOUND.                                        
002020     IF WS-GROUP-NOT-FOUND AND WS-GROUP-COUNT < 500                       
002030         ADD 1 TO WS-GROUP-COUNT                                          
002040         MOVE WS-GROUP-COUNT TO WS-GROUP-IDX                              
002050         MOVE HLD-OWNER-NAME  TO WS-GROUP-OWNER(WS-GROUP-IDX)             
002060         MOVE HLD-SOURCE-NAME TO WS-GROUP-SOURCE(WS-GROUP-IDX)            
002070         MOVE ZERO            TO WS-GROUP-NET-COST(WS-GROUP-IDX)          
002080     END-IF.                                                              
002090 230-EXIT.                                                                
002100     EXIT.                                                                
002110*----------------------------------------------------------------*        
002120 232-SCAN-GROUP-TABLE.                                                    
002130*----------------------------------------------------------------*        
002140     IF WS-GROUP-OWNER(WS-GROUP-IDX)  = HLD-OWNER-NAME                    
002150        AND WS-GROUP-SOURCE(WS-GROUP-IDX) = HLD-SOURCE-NAME               
002160         SET WS-GROUP-WAS-FOUND TO TRUE                                   
002170     ELSE                                                                 
002180         ADD 1 TO WS-GROUP-IDX                                            
002190     END-IF.                                                              
002200 232-EXIT.                                                                
002210     EXIT.                                                                
002220*----------------------------------------------------------------*        
002230 300-WRITE-REPORT.                                                        
002240*----------------------------------------------------------------*        
002250     MOVE 1 TO WS-GROUP-IDX.                                              
002260     PERFORM 310-WRITE-GROUP-LINE THRU 310-EXIT                           
002270         UNTIL WS-GROUP-IDX > WS-GROUP-COUNT.                             
002280     PERFORM 320-WRITE-GRAND-TOTAL THRU 320-EXIT.                         
002290 300-EXIT.                                                                
002300     EXIT.                                                                
002310*----------------------------------------------------------------*        
002320 310-WRITE-GROUP-LINE.                                                    
002330*----------------------------------------------------------------*        
002340     MOVE SPACES TO TF-SUMMARY-RECORD.                                    
002350     MOVE WS-GROUP-OWNER(WS-GROUP-IDX)  TO SUMM-OWNER-PART.               
002360     MOVE ' - '                         TO SUMM-KEY-SEPARATOR.            
002370     MOVE WS-GROUP-SOURCE(WS-GROUP-IDX) TO SUMM-SOURCE-PART.              
002380     MOVE WS-GROUP-NET-COST(WS-GROUP-IDX) TO SUMM-NET-COST.               
002390     MOVE ZERO                          TO SUMM-GRAND-TOTAL.              
002400*                                                                         
002410     MOVE SPACES TO WS-PRINT-LINE.                                        
002420     MOVE SUMM-GROUP-KEY TO PRT-GROUP-KEY.                                
002430     COMPUTE PRT-NET-COST ROUNDED = SUMM-NET-COST.                        
002440     WRITE SUMOUT-FD-RECORD FROM WS-PRINT-LINE.                           
002450     ADD 1 TO WS-LINE-COUNT.                                              
002460     ADD 1 TO WS-GROUP-IDX.                                               
002470 310-EXIT.                                                                
002480     EXIT.                                                                
002490*----------------------------------------------------------------*        
002500 320-WRITE-GRAND-TOTAL.                                                   
002510*----------------------------------------------------------------*        
002520     MOVE SPACES TO TF-SUMMARY-RECORD.                                    
002530     MOVE 'GRAND TOTAL'                 TO SUMM-OWNER-PART.               
002540     MOVE ZERO                          TO SUMM-NET-COST.                 
002550     MOVE WS-GRAND-TOTAL                TO SUMM-GRAND-TOTAL.              
002560*                                                                         
002570     MOVE SPACES TO WS-PRINT-LINE.                                        
002580     MOVE SUMM-OWNER-PART TO PRT-GROUP-KEY.                               
002590     COMPUTE PRT-NET-COST ROUNDED = SUMM-GRAND-TOTAL.                     
002600     WRITE SUMOUT-FD-RECORD FROM WS-PRINT-LINE.                           
002610     ADD 1 TO WS-LINE-COUNT.                                              
002620 320-EXIT.                                                                
002630     EXIT.                                                                
002640*----------------------------------------------------------------*        
002650 800-CLOSE-RUN-FILES.                                                     
002660*----------------------------------------------------------------*        
002670     CLOSE TFHOLD.                                                        
002680     CLOSE TFSUMOUT.                                                      
002690 800-EXIT.                                                                
002700     EXIT.                                                                
002710*----------------------------------------------------------------*        
002720 900-WRITE-RUN-TOTALS.                                                    
002730*----------------------------------------------------------------*        
002740     DISPLAY 'TFSUM01: HOLDINGS READ = ' WS-HOLD-READ-COUNT.              
002750     DISPLAY 'TFSUM01: GROUPS FOUND  = ' WS-GROUP-COUNT.                  
002760     DISPLAY 'TFSUM01: REPORT LINES  = ' WS-LINE-COUNT.                   
002770 900-EXIT.                                                                
002780     EXIT.                                                                
002790                                                                          
