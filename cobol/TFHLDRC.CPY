000010*****************************************************************         
000020* TFHLDRC  -  UNREALIZED / REALIZED HOLDING (POSITION) RECORD             
000030* USED BY : TFHOLD01, TFSEED01, TFMAINT01, TFSUM01                        
000040* PURPOSE : ONE ENTRY PER OPEN OR CLOSED LOT FOR A GIVEN                  
000050*         : TICKER/OWNER/SOURCE COMBINATION.  HLD-OPEN-DATE,              
000060*         : TOGETHER WITH TICKER/OWNER/SOURCE, IDENTIFIES A               
000070*         : SINGLE LOT-CYCLE - A NEW LOT IS OPENED EVERY TIME A           
000080*         : PRIOR LOT ON THE SAME TICKER/OWNER/SOURCE CLOSES.             
000090*****************************************************************         
000100* 21-05-2020  SANDEEP P.      CR-1001  ORIGINAL COPYBOOK                  
000110* 30-06-2020  SANDEEP P.      CR-1007  ADDED HLD-LATEST-TRADE-PRC         
000120* 09-11-1998  R PRAJAPATI     CR-Y2K1  HLD-OPEN-DATE AND                  
000130*           :                          HLD-CLOSE-DATE EXPANDED TO         
000140*           :                          CCYYMMDD (WAS YYMMDD)              
000150* 02-03-2021  J KULKARNI      CR-1033  ADDED HLD-REALIZED-SET-SW          
000160*           :                          SO REPORT CAN TELL A TRUE          
000170*           :                          ZERO P/L FROM "NOT CLOSED"         
000180*****************************************************************         
000190 01  TF-HOLDING-RECORD.                                                   
000200     05  HLD-TICKER                  PIC X(10).                           
000210     05  HLD-OWNER-NAME               PIC X(30).                          
000220     05  HLD-SOURCE-NAME              PIC X(30).                          
000230     05  HLD-NET-QUANTITY             PIC S9(13)V9(04).                   
000240     05  HLD-AVERAGE-COST             PIC S9(13)V9(04).                   
000250     05  HLD-NET-COST                 PIC S9(13)V9(04).                   
000260     05  HLD-LATEST-TRADE-PRICE       PIC S9(13)V9(04).                   
000270     05  HLD-OPEN-DATE                PIC 9(08).                          
000280     05  HLD-OPEN-DATE-X REDEFINES                                        
000290         HLD-OPEN-DATE.                                                   
000300         10  HLD-OPEN-DATE-CC         PIC 9(02).                          
000310         10  HLD-OPEN-DATE-YY         PIC 9(02).                          
000320         10  HLD-OPEN-DATE-MM         PIC 9(02).                          
000330         10  HLD-OPEN-DATE-DD         PIC 9(02).                          
000340     05  HLD-CLOSE-DATE               PIC 9(08).                          
000350     05  HLD-CLOSE-DATE-X REDEFINES                                       
000360         HLD-CLOSE-DATE.                                                  
000370         10  HLD-CLOSE-DATE-CC        PIC 9(02).                          
000380         10  HLD-CLOSE-DATE-YY        PIC 9(02).                          
000390         10  HLD-CLOSE-DATE-MM        PIC 9(02).                          
000400         10  HLD-CLOSE-DATE-DD        PIC 9(02).                          
000410     05  HLD-STOP-LOSS                PIC S9(13)V9(04).                   
000420     05  HLD-REALIZED-PNL             PIC S9(13)V9(04).                   
000430     05  HLD-REALIZED-PNL-PCT         PIC S9(13)V9(04).                   
000440     05  HLD-TOTAL-BUY-QTY            PIC S9(13)V9(04).                   
000450     05  HLD-TOTAL-BUY-COST           PIC S9(13)V9(04).                   
000460     05  HLD-TOTAL-SELL-QTY           PIC S9(13)V9(04).                   
000470     05  HLD-TOTAL-SELL-VALUE         PIC S9(13)V9(04).                   
000480     05  HLD-STATUS                   PIC X(06).                          
000490         88  HLD-STATUS-IS-OPEN           VALUE 'OPEN  '.                 
000500         88  HLD-STATUS-IS-CLOSED         VALUE 'CLOSED'.                 
000510     05  HLD-REALIZED-SET-SW          PIC X(01).                          
000520         88  HLD-REALIZED-IS-SET          VALUE 'Y'.                      
000530         88  HLD-REALIZED-NOT-SET         VALUE 'N'.                      
000540     05  FILLER                       PIC X(20).                          
