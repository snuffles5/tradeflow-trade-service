000010*****************************************************************         
000020* TFTRDRC  -  TRADE LEDGER / SEED RECORD LAYOUT                           
000030* USED BY : TFSEED01, TFMAINT01, TFHOLD01                                 
000040* PURPOSE : ONE ENTRY PER BUY/SELL TRANSACTION POSTED TO A                
000050*         : HOLDING.  THE SAME LAYOUT IS USED FOR THE ORIGINAL            
000060*         : LOAD SEED FILE (TFSEEDIN) AND FOR THE RUNNING LEDGER          
000070*         : (TFLEDGER) - THE LEDGER IS THE APPEND-ONLY FILE OF            
000080*         : EVERY TRADE EVER POSTED, AND IS ALSO READ BACK BY             
000090*         : TFMAINT01 WHEN A HOLDING HAS TO BE REBUILT.                   
000100*****************************************************************         
000110* 21-05-2020  SANDEEP P.      CR-1001  ORIGINAL COPYBOOK                  
000120* 14-09-2020  SANDEEP P.      CR-1014  ADDED TRN-TRADE-ACTION-CODE        
000130*           :                          FOR THE MAINTENANCE RUN            
000140* 09-11-1998  R PRAJAPATI     CR-Y2K1  TRN-TRADE-DATE AND                 
000150*           :                          TRN-LINK-OPEN-DATE EXPANDED        
000160*           :                          TO CCYYMMDD (WAS YYMMDD)           
000170* 02-03-2021  J KULKARNI      CR-1033  ADDED TRN-TRADE-SEQ-NO             
000180*****************************************************************         
000190 01  TF-TRADE-RECORD.                                                     
000200     05  TRN-TRADE-DATE              PIC 9(08).                           
000210     05  TRN-TRADE-DATE-X REDEFINES                                       
000220         TRN-TRADE-DATE.                                                  
000230         10  TRN-TRADE-DATE-CC       PIC 9(02).                           
000240         10  TRN-TRADE-DATE-YY       PIC 9(02).                           
000250         10  TRN-TRADE-DATE-MM       PIC 9(02).                           
000260         10  TRN-TRADE-DATE-DD       PIC 9(02).                           
000270     05  TRN-TRADE-TICKER            PIC X(10).                           
000280     05  TRN-TRADE-TYPE              PIC X(04).                           
000290         88  TRN-TYPE-IS-BUY             VALUE 'BUY '.                    
000300         88  TRN-TYPE-IS-SELL            VALUE 'SELL'.                    
000310     05  TRN-TRADE-QUANTITY          PIC S9(13)V9(04).                    
000320     05  TRN-TRADE-PRICE-PER-UNIT    PIC S9(13)V9(04).                    
000330     05  TRN-TRADE-OWNER-NAME        PIC X(30).                           
000340     05  TRN-TRADE-SOURCE-NAME       PIC X(30).                           
000350     05  TRN-TRADE-ACTION-CODE       PIC X(01).                           
000360         88  TRN-ACTION-IS-ADD            VALUE 'A'.                      
000370         88  TRN-ACTION-IS-CHANGE         VALUE 'C'.                      
000380         88  TRN-ACTION-IS-DELETE         VALUE 'D'.                      
000390     05  TRN-TRADE-SEQ-NO            PIC 9(08).                           
000400     05  TRN-LINK-OPEN-DATE          PIC 9(08).                           
000410     05  FILLER                      PIC X(07).                           
