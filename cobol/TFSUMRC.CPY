000010*****************************************************************         
000020* TFSUMRC  -  NET-COST SUMMARY BREAKDOWN RECORD                           
000030* USED BY : TFSUM01                                                       
000040* PURPOSE : ONE LINE PER OWNER+SOURCE GROUP ON THE HOLDINGS               
000050*         : NET-COST SUMMARY REPORT, PLUS THE FINAL TOTAL LINE.           
000060*****************************************************************         
000070* 18-07-2020  SANDEEP P.      CR-1009  ORIGINAL COPYBOOK                  
000080* 02-03-2021  J KULKARNI      CR-1033  WIDENED SUMM-NET-COST AND          
000090*           :                          SUMM-GRAND-TOTAL TO S9(15)         
000100*****************************************************************         
000110 01  TF-SUMMARY-RECORD.                                                   
000120     05  SUMM-GROUP-KEY               PIC X(61).                          
000130     05  SUMM-GROUP-KEY-X REDEFINES                                       
000140         SUMM-GROUP-KEY.                                                  
000150         10  SUMM-OWNER-PART          PIC X(30).                          
000160         10  SUMM-KEY-SEPARATOR       PIC X(03).                          
000170         10  SUMM-SOURCE-PART         PIC X(28).                          
000180     05  SUMM-NET-COST                PIC S9(15)V9(04).                   
000190     05  SUMM-GRAND-TOTAL             PIC S9(15)V9(04).                   
000200     05  FILLER                       PIC X(09).                          
